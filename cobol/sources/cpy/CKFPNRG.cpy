000100* AMENDMENT HISTORY:
000200* =================================================================
000300* CKT007 07/02/1997 RAMRAO  - INITIAL BUILD - PARAMETER AREA FOR   CKT007
000400*                   CKTPNRG PNR GENERATE/VALIDATE SUBROUTINE       CKT007
000500* -----------------------------------------------------------------
000600* CKT021 11/03/1999 SSHETH  - REQ 1355 - WK-PNRG-FUNCTION REPLACES CKT021
000700*                   A 1-CHAR SWITCH, TWO VALUES WERE HARD TO TELL  CKT021
000800*                   APART ON A PRINTED PARAMETER DUMP              CKT021
000900* -----------------------------------------------------------------
001000 01  WK-PNRG.
001100     05  WK-PNRG-INPUT.
001200         10  WK-PNRG-FUNCTION       PIC X(08).
001300             88  WK-PNRG-GENERATE           VALUE "GENERATE".
001400             88  WK-PNRG-VALIDATE           VALUE "VALIDATE".
001500         10  WK-PNRG-CANDIDATE      PIC X(10).
001600*                                   ONLY USED WHEN FUNCTION=VALIDATE
001700     05  WK-PNRG-OUTPUT.
001800         10  WK-PNRG-PNR-NUMBER     PIC 9(10).
001900*                                   GENERATED PNR, OR ECHO OF
002000*                                   CANDIDATE WHEN VALIDATING
002100         10  WK-PNRG-VALID-FLAG     PIC X(01).
002200             88  WK-PNRG-IS-VALID           VALUE "Y".
002300             88  WK-PNRG-IS-INVALID         VALUE "N".
002350     05  FILLER                     PIC X(02).
