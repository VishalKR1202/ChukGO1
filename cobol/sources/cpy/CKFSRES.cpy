000100******************************************************************
000200* CKFSRES.CPYBK                                                   *
000300* SEARCH-RESULT LAYOUT - ONE LINE OF CKT-SEARCH-RESULTS-FILE.     *
000400* FIELD-FOR-FIELD THE SAME SHAPE AS CKF-TRNM-RECORD (CKFTRNM      *
000500* COPYBOOK), BUT DECLARED SEPARATELY BECAUSE CKFTRNM ALSO CARRIES *
000600* THE VALUE-LADEN HARDCODED TABLE IN THE SAME BOOK - AN FD RECORD *
000700* CANNOT HAVE VALUE CLAUSES UNDER IT, SO IT CANNOT BE COPIED      *
000800* STRAIGHT INTO A FILE SECTION.  CKTSRCH MOVES THE MATCHING TABLE *
000900* ROW INTO THIS RECORD BEFORE EACH WRITE.                        *
001000******************************************************************
001100* AMENDMENT HISTORY:                                              *
001200*==================================================================
001300* CKT025  14/06/1999 BNARAYAN - REQ 1372 - SPLIT OUT OF CKFTRNM SO CKT025
001400*                    CKTSRCH COULD COPY A RESULT RECORD WITH NO    CKT025
001500*                    VALUE CLAUSES INTO ITS OUTPUT FD - SAME        CKT025
001600*                    REASONING AS THE CKFBKIN/CKFBKGR SPLIT         CKT025
001700*------------------------------------------------------------------
001710* CKT047  21/04/2001 RAMRAO   - REQ 1598 - ADDED SRES-NEXT-DAY-     CKT047
001720*                    FLAG/SRES-ARRIVAL-DATE - CKTSRCH NOW CALLS     CKT047
001730*                    CKTDTVL PER CANDIDATE TRAIN SO THE NEXT-DAY-   CKT047
001740*                    ARRIVAL RESULT HAS SOMEWHERE TO LAND ON THE    CKT047
001750*                    OUTPUT LINE, SEE CKTSRCH HISTORY               CKT047
001760*------------------------------------------------------------------
001800 01  CKF-SRES-RECORD.
001900     05  SRES-TRAIN-NUMBER          PIC X(05).
002000     05  SRES-TRAIN-NAME            PIC X(30).
002100     05  SRES-DEPARTURE-TIME        PIC X(05).
002200     05  SRES-ARRIVAL-TIME          PIC X(05).
002300     05  SRES-DURATION              PIC X(10).
002400     05  SRES-DISTANCE-KM           PIC 9(05).
002500     05  SRES-FROM-STATION          PIC X(20).
002600     05  SRES-TO-STATION            PIC X(20).
002700     05  SRES-RUNNING-DAYS OCCURS 7 TIMES PIC 9(01).
002800     05  SRES-CLASS-COUNT           PIC 9(01).
002900     05  SRES-CLASS-ENTRY OCCURS 5 TIMES.
003000         10  SRES-CLASS-CODE        PIC X(02).
003100         10  SRES-CLASS-FARE        PIC 9(05)V99 COMP-3.
003200         10  SRES-CLASS-AVAIL-STATUS PIC X(09).
003300         10  SRES-CLASS-AVAIL-COUNT PIC 9(03).
003400         10  SRES-CLASS-RAC-NUMBER  PIC 9(03).
003500         10  SRES-CLASS-WL-NUMBER   PIC 9(03).
003510     05  SRES-NEXT-DAY-FLAG         PIC X(01).
003520*                                   "Y" = ARRIVAL IS JOURNEY-DATE + 1
003530     05  SRES-ARRIVAL-DATE          PIC 9(08).
003540*                                   CCYYMMDD, FROM CKTDTVL
003600     05  FILLER                     PIC X(02).
