000100******************************************************************
000200* CKFBKGR.CPYBK                                                   *
000300* BOOKING-RECORD LAYOUT, WITH THE UP-TO-6 PASSENGER SUB-RECORDS   *
000400* CARRIED INLINE.  THIS IS THE RECORD FOR CKT-BOOKING-MASTER,     *
000500* WRITTEN BY CKTBKCR AND READ/REWRITTEN BY CKTCXRF.  THE INBOUND  *
000600* BOOKING TRANSACTION ITSELF IS THE SMALLER CKF-BKIN-RECORD       *
000700* (SEE CKFBKIN.CPYBK) - CKTBKCR IS WHAT TURNS ONE INTO THE OTHER. *
000800*                                                                 *
000900* I-O FORMAT: CKF-BKGR-RECORD FROM FILE CKT-BOOKING-MASTER        *
000950* (RELATIVE ORGANISATION - THIS SHOP HAS NO ISAM/KSDS HANDLER     *
000980* AVAILABLE TO THIS BATCH SUITE, SO THE PNR-TO-RELATIVE-RECORD-   *
001000* NUMBER TABLE IS BUILT AND SEARCHED BY THE CALLING PROGRAM).     *
001100******************************************************************
001200* AMENDMENT HISTORY:                                              *
001300*==================================================================
001400* CKT008  10/02/1997 RAMRAO  - INITIAL BUILD                     CKT008
001500*------------------------------------------------------------------
001600* CKT011  20/07/1998 BNARAYAN - REQ 1201 - ADDED BK-CHART-STATUS  CKT011
001700*                    AND BK-CAN-CANCEL, CHART PREP WAS BEING      CKT011
001800*                    TRACKED ON PAPER UNTIL NOW                  CKT011
001900*------------------------------------------------------------------
002000* CKT019  19/11/1998 SSHETH  - Y2K REMEDIATION - BK-JOURNEY-DATE  CKT019
002100*                    AND BK-BOOKING-DATE CONFIRMED ALREADY CCYY   CKT019
002200*                    (8 BYTE), NO CHANGE REQUIRED, SIGNED OFF     CKT019
002300*------------------------------------------------------------------
002400 01  CKF-BKGR-RECORD.
002500     05  BK-PNR-NUMBER              PIC 9(10).
002600*                                   10 DIGIT PNR, PRIMARY KEY
002700     05  BK-TRAIN-NUMBER            PIC X(05).
002800     05  BK-TRAIN-NAME              PIC X(30).
002900     05  BK-FROM-STATION            PIC X(20).
003000     05  BK-TO-STATION              PIC X(20).
003100     05  BK-JOURNEY-DATE            PIC 9(08).
003200*                                   CCYYMMDD
003300     05  BK-DEPARTURE-TIME          PIC X(05).
003400     05  BK-ARRIVAL-TIME            PIC X(05).
003500     05  BK-TRAVEL-CLASS            PIC X(03).
003600     05  BK-QUOTA                   PIC X(02).
003700*                                   DEFAULTS TO "GN" IF NOT SUPPLIED
003800     05  BK-BOOKING-DATE            PIC 9(08).
003900*                                   CCYYMMDD BOOKING WAS MADE
004000     05  BK-TOTAL-FARE              PIC 9(07)V99 COMP-3.
004100*                                   SUM OF PASSENGER FARES
004200     05  BK-BOOKING-STATUS          PIC X(10).
004300*                                   "Confirmed"/"RAC"/"Waiting"/
004310*                                   "Cancelled" - CASE MATTERS, SEE
004320*                                   CKTBKCR/CKTCXRF HISTORY
004400     05  BK-CHART-STATUS            PIC X(20).
004500*                                   "Chart Not Prepared"/
004510*                                   "Chart Prepared"
004600     05  BK-CAN-CANCEL              PIC X(01).
004700         88  BK-CANCELLABLE                 VALUE "Y".
004800     05  BK-CONTACT-EMAIL           PIC X(40).
004900*                                   CANCELLATION AUTH KEY
005000     05  BK-CONTACT-PHONE           PIC X(15).
005100     05  BK-PAYMENT-METHOD          PIC X(10).
005200*                                   CARD/UPI/NETBANKING/WALLET
005300     05  BK-PAYMENT-ID              PIC X(20).
005400     05  BK-TXN-ID                  PIC X(20).
005500     05  BK-PASSENGER-COUNT         PIC 9(01).
005600*                                   1 TO 6 PASSENGER-RECORD ENTRIES
005700     05  BK-PASSENGER-RECORD OCCURS 6 TIMES
005800                        INDEXED BY BK-PASSENGER-IDX.
005900         10  PASS-INDEX             PIC 9(01).
006000*                                   1-BASED POSITION IN THE BOOKING
006100         10  PASS-NAME              PIC X(30).
006200         10  PASS-AGE               PIC 9(03).
006300         10  PASS-GENDER            PIC X(01).
006400*                                   "M" "F" "O"
006500         10  PASS-BERTH-PREF        PIC X(02).
006600*                                   "LB" "MB" "UB" "SL" "SU"
006700         10  PASS-CONCESSION        PIC X(10).
006800*                                   "NONE" OR A CONCESSION CATEGORY
006900         10  PASS-ID-PROOF-TYPE     PIC X(15).
007000*                                   REQUIRED ONLY WHEN NOT "NONE"
007100         10  PASS-ID-PROOF-NUMBER   PIC X(20).
007200         10  PASS-BOOKING-STATUS    PIC X(15).
007300*                                   E.G. "CNF/B4/32" OR "RAC 1"
007400         10  PASS-CURRENT-STATUS    PIC X(15).
007500         10  PASS-COACH             PIC X(04).
007600*                                   POPULATED ONLY WHEN CONFIRMED
007700         10  PASS-BERTH             PIC X(06).
007800*                                   POPULATED ONLY WHEN CONFIRMED
007900     05  FILLER                     PIC X(10).
