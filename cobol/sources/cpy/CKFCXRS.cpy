000100******************************************************************
000200* CKFCXRS.CPYBK                                                   *
000300* CANCELLATION-RESULT - ONE LINE OF CKT-CANCEL-RESULTS-FILE.      *
000400* COMPANION TO CKFCXRQ.CPYBK (THE INBOUND REQUEST) - KEPT AS A    *
000500* SEPARATE COPYBOOK SO CKTCXRF CAN COPY ONE RECORD PER FD.        *
000600******************************************************************
000700* AMENDMENT HISTORY:                                              *
000800*==================================================================
000900* CKT022  11/03/1999 SSHETH  - REQ 1355 - SPLIT OUT OF CKFCXRQ,   CKT022
001000*                    WHICH USED TO CARRY BOTH THE REQUEST AND     CKT022
001100*                    RESULT 01-LEVELS - CKTCXRF NEEDED TO COPY    CKT022
001200*                    EACH INTO A DIFFERENT FD AND THE SHOP HAS NO CKT022
001300*                    COPY REPLACING HABIT TO FALL BACK ON         CKT022
001400*------------------------------------------------------------------
001500 01  CKF-CXRS-RESULT.
001600     05  CX-RESULT-PNR-NUMBER       PIC 9(10).
001700     05  CX-REFUND-AMOUNT           PIC 9(07)V99 COMP-3.
001800*                                   ROUNDED TO 2 DECIMALS
001900     05  CX-CANCELLED-FLAG          PIC X(01).
002000         88  CX-CANCEL-WAS-APPLIED         VALUE "Y".
002100         88  CX-CANCEL-WAS-REJECTED        VALUE "N".
002200     05  CX-REJECT-REASON           PIC X(07).
002300*                                   SPACES WHEN CANCELLED-FLAG = "Y"
002400     05  FILLER                     PIC X(08).
