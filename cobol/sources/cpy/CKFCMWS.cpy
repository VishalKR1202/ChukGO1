000100******************************************************************
000200* CKFCMWS.CPYBK                                                   *
000300* COMMON WORK AREA - FILE STATUS AND SWITCH CONDITIONS SHARED BY  *
000400* ALL CKT PROGRAMS IN THE CHUKCHUKGO TICKETING SUITE.             *
000500* COPY THIS UNDER A 01-LEVEL GROUP, E.G.                          *
000600*     01  WK-C-COMMON.                                            *
000700*         COPY CKFCMWS.                                           *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000*==================================================================
001100* CKT001  03/02/1997 RAMRAO  - INITIAL BUILD FOR CHUKCHUKGO        *
001200*                    BATCH SUITE - COMMON FILE STATUS BLOCK       CKT001
001300*------------------------------------------------------------------
001400* CKT014  19/11/1998 SSHETH  - Y2K REMEDIATION SWEEP - NO DATE     CKT014
001500*                    FIELDS IN THIS COPYBOOK, REVIEWED ONLY       CKT014
001600*------------------------------------------------------------------
001700    05  WK-C-FILE-STATUS           PIC X(02) VALUE "00".
001800        88  WK-C-SUCCESSFUL                  VALUE "00".
001900        88  WK-C-DUPLICATE-KEY               VALUE "22".
002000        88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002100        88  WK-C-END-OF-FILE                 VALUE "10".
002200    05  WK-C-RUN-DATE               PIC 9(08) VALUE ZEROS.
002300    05  WK-C-RUN-TIME               PIC 9(06) VALUE ZEROS.
