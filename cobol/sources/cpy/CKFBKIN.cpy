000100******************************************************************
000200* CKFBKIN.CPYBK                                                   *
000300* BOOKING-INPUT-FILE LAYOUT - ONE TRANSACTION SUPPLIED BY THE     *
000400* FRONT-END FOR CKTBKCR TO TURN INTO A CKF-BKGR-RECORD.  ONLY THE *
000500* CALLER-KNOWN FIELDS ARE CARRIED HERE - PNR, STATUS, COACH/BERTH *
000600* AND CHART STATUS ARE ALL DERIVED BY CKTBKCR AND DO NOT EXIST ON *
000700* THE INPUT TRANSACTION.  BKIN-TOTAL-FARE IS THE ONE MONEY FIELD  *
000750* THE FRONT END DOES SUPPLY - CKTBKCR TRUSTS IT AS-IS, IT IS NOT  *
000775* RECOMPUTED FROM THE CKTLKUP CLASS-FARE TABLE.                   *
000800******************************************************************
000900* AMENDMENT HISTORY:                                              *
001000*==================================================================
001100* CKT009A 12/02/1997 RAMRAO  - INITIAL BUILD                     CKT009A
001150*------------------------------------------------------------------
001170* CKT032A 28/07/1999 BNARAYAN - REQ 1423 - ADDED BKIN-TOTAL-FARE, CKT032A
001180*                     THE FRONT END PRICES THE JOURNEY AND SENDS  CKT032A
001190*                     THE TOTAL - CKTBKCR WAS WRONGLY RE-PRICING  CKT032A
001195*                     IT FROM THE CKTLKUP TABLE, SEE CKTBKCR      CKT032A
001198*                     HISTORY                                    CKT032A
001200*------------------------------------------------------------------
001300 01  CKF-BKIN-RECORD.
001400     05  BKIN-TRAIN-NUMBER          PIC X(05).
001410     05  BKIN-FROM-STATION          PIC X(20).
001420     05  BKIN-TO-STATION            PIC X(20).
001500     05  BKIN-JOURNEY-DATE          PIC 9(08).
001600*                                   CCYYMMDD
001700     05  BKIN-TRAVEL-CLASS          PIC X(03).
001800     05  BKIN-QUOTA                 PIC X(02).
001900*                                   DEFAULTS TO "GN" IF SPACES
002000     05  BKIN-CONTACT-EMAIL         PIC X(40).
002100     05  BKIN-CONTACT-PHONE         PIC X(15).
002200     05  BKIN-PAYMENT-METHOD        PIC X(10).
002300     05  BKIN-PAYMENT-ID            PIC X(20).
002350     05  BKIN-TOTAL-FARE            PIC 9(07)V99.
002360*                                   CALLER-SUPPLIED, NOT RECOMPUTED
002400     05  BKIN-PASSENGER-COUNT       PIC 9(01).
002500*                                   1 TO 6
002600     05  BKIN-PASSENGER-RECORD OCCURS 6 TIMES
002700                        INDEXED BY BKIN-PASSENGER-IDX.
002800         10  BKIN-PASS-NAME             PIC X(30).
002900         10  BKIN-PASS-AGE              PIC 9(03).
003000         10  BKIN-PASS-GENDER           PIC X(01).
003100         10  BKIN-PASS-BERTH-PREF       PIC X(02).
003200         10  BKIN-PASS-CONCESSION       PIC X(10).
003300         10  BKIN-PASS-ID-PROOF-TYPE    PIC X(15).
003400         10  BKIN-PASS-ID-PROOF-NUMBER  PIC X(20).
003500     05  FILLER                     PIC X(10).
