000100******************************************************************
000200* CKFCXRQ.CPYBK                                                   *
000300* CANCELLATION-REQUEST - ONE LINE OF CKT-CANCEL-REQUEST-FILE.     *
000400* THE MATCHING RESULT RECORD IS IN CKFCXRS.CPYBK - KEPT APART SO  *
000500* CKTCXRF CAN COPY EACH ONE INTO ITS OWN FD WITHOUT A DUPLICATE   *
000600* RECORD NAME, SAME AS CKFBKIN/CKFBKGR ON THE BOOKING SIDE.       *
000700******************************************************************
000800* AMENDMENT HISTORY:                                              *
000900*==================================================================
001000* CKT012  25/07/1998 BNARAYAN - INITIAL BUILD - REFUND BATCH      CKT012
001100*------------------------------------------------------------------
001200* CKT016  08/12/1998 SSHETH  - REQ 1288 - ADDED CX-CONTACT-EMAIL, CKT016
001300*                    CANCEL WAS ACCEPTING ANY CALLER AGAINST ANY  CKT016
001400*                    PNR - AUTH KEY MUST TRAVEL WITH THE REQUEST  CKT016
001500*------------------------------------------------------------------
001600* CKT022  11/03/1999 SSHETH  - REQ 1355 - RESULT RECORD MOVED OUT CKT022
001700*                    TO ITS OWN COPYBOOK CKFCXRS, SEE THAT        CKT022
001800*                    COPYBOOK'S HISTORY FOR THE REASON            CKT022
001900*------------------------------------------------------------------
002000 01  CKF-CXRQ-REQUEST.
002100     05  CX-PNR-NUMBER              PIC 9(10).
002200*                                   PNR TO CANCEL
002300     05  CX-CONTACT-EMAIL           PIC X(40).
002400*                                   CALLER-SUPPLIED AUTH KEY,
002500*                                   MUST MATCH BK-CONTACT-EMAIL
002600     05  CX-CURRENT-DATE            PIC 9(08).
002700*                                   CCYYMMDD - "NOW" FOR REFUND WINDOW
002800     05  CX-CURRENT-TIME            PIC 9(04).
002900*                                   HHMM - "NOW" TIME OF DAY
003000     05  CX-HOURS-TO-DEPARTURE      PIC S9(05).
003100*                                   SIGNED, PRE-COMPUTED ELAPSED HOURS
003200     05  FILLER                     PIC X(07).
