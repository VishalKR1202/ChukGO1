000100* AMENDMENT HISTORY:
000200* =================================================================
000300* CKT004 05/02/1997 RAMRAO  - INITIAL BUILD - PARAMETER AREA FOR   CKT004
000400*                   CKTDOWK DAY-OF-WEEK SUBROUTINE                CKT004
000500* -----------------------------------------------------------------
000600 01  WK-DOWK.
000700     05  WK-DOWK-INPUT.
000800         10  WK-DOWK-JOURNEY-DATE   PIC 9(08).
000900*                                   CCYYMMDD TO DERIVE DAY FROM
001000     05  WK-DOWK-OUTPUT.
001100         10  WK-DOWK-DAY-OF-WEEK    PIC 9(01).
001200*                                   0=SUNDAY ... 6=SATURDAY
001250     05  FILLER                     PIC X(02).
