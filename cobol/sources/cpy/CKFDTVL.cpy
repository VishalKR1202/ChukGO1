000100* AMENDMENT HISTORY:
000200* =================================================================
000300* CKT006 06/02/1997 RAMRAO  - INITIAL BUILD - PARAMETER AREA FOR   CKT006
000400*                   CKTDTVL JOURNEY-DATE / NEXT-DAY-ARRIVAL CHECK CKT006
000500* -----------------------------------------------------------------
000600 01  WK-DTVL.
000700     05  WK-DTVL-INPUT.
000800         10  WK-DTVL-JOURNEY-DATE   PIC 9(08).
000900*                                   CCYYMMDD TO VALIDATE
001000         10  WK-DTVL-SYSTEM-DATE    PIC 9(08).
001100*                                   "TODAY" CCYYMMDD FOR PAST-DATE TEST
001200         10  WK-DTVL-DEPARTURE-TIME PIC X(05).
001300*                                   "HH:MM" - OPTIONAL, FOR NEXT-DAY TEST
001400         10  WK-DTVL-ARRIVAL-TIME   PIC X(05).
001500*                                   "HH:MM" - OPTIONAL, FOR NEXT-DAY TEST
001600     05  WK-DTVL-OUTPUT.
001700         10  WK-DTVL-VALID-FLAG     PIC X(01).
001800             88  WK-DTVL-DATE-IS-VALID      VALUE "Y".
001900             88  WK-DTVL-DATE-IS-INVALID    VALUE "N".
002000         10  WK-DTVL-ERROR-CODE     PIC X(07).
002100*                                   "CKT0031" BAD FORMAT
002200*                                   "CKT0032" JOURNEY DATE IN PAST
002300         10  WK-DTVL-NEXT-DAY-FLAG  PIC X(01).
002400*                                   "Y" = ARRIVAL IS JOURNEY-DATE + 1
002500         10  WK-DTVL-ARRIVAL-DATE   PIC 9(08).
002600*                                   JOURNEY-DATE OR JOURNEY-DATE + 1
002650     05  FILLER                     PIC X(02).
