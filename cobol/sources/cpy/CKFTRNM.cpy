000100******************************************************************
000200* CKFTRNM.CPYBK                                                   *
000300* TRAIN MASTER - FIXED TIMETABLE TABLE AND TRAIN-RECORD LAYOUT.   *
000400* THIS SHOP HOLDS NO INDEXED TRAIN MASTER FILE - THE TIMETABLE    *
000500* IS SMALL AND STABLE ENOUGH TO CARRY AS A HARDCODED VALUE TABLE, *
000600* THE SAME WAY WE CARRY THE OECD/BLACKLIST REFERENCE TABLES ON    *
000700* THE REMITTANCE SIDE.  LOADED INTO CKF-TRNM-ENTRY AT PROGRAM     *
000800* START BY CKTSRCH AND CKTLKUP - NO OPEN/READ AGAINST A FILE.     *
000900******************************************************************
001000* AMENDMENT HISTORY:                                              *
001100*==================================================================
001200* CKT002  03/02/1997 RAMRAO  - INITIAL BUILD - 5 ROW TIMETABLE    CKT002
001300*                    FOR CHUKCHUKGO PHASE 1 GO-LIVE               CKT002
001400*------------------------------------------------------------------
001500* CKT009  14/06/1998 BNARAYAN - REQ 1184 - ADDED GATIMAAN EXPRESS  CKT009
001600*                    (12049) AS ROW 4, SHUFFLED ROW 5 DOWN        CKT009
001700*------------------------------------------------------------------
001800* CKT013  02/09/1998 SSHETH  - REQ 1239 - ADDED TRNM-FROM-STATION  CKT013
001900*                    AND TRNM-TO-STATION, BLANK IN THE MASTER,    CKT013
002000*                    STAMPED BY CKTSRCH FOR DISPLAY ONLY          CKT013
002100*------------------------------------------------------------------
002200*
002300* 01 CKF-TRNM-RECORD IS THE WORKING SHAPE OF ONE TIMETABLE ROW,
002400* USED BOTH FOR THE IN-MEMORY TABLE ENTRIES (REDEFINED BELOW)
002500* AND AS THE OUTPUT LINE FOR CKT-SEARCH-RESULTS-FILE.
002600*
002700 01  CKF-TRNM-RECORD.
002800     05  TRNM-TRAIN-NUMBER          PIC X(05).
002900*                                   TRAIN NUMBER, E.G. "12301"
003000     05  TRNM-TRAIN-NAME            PIC X(30).
003100*                                   TRAIN NAME
003200     05  TRNM-DEPARTURE-TIME        PIC X(05).
003300*                                   "HH:MM" 24 HOUR DEPARTURE
003400     05  TRNM-ARRIVAL-TIME          PIC X(05).
003500*                                   "HH:MM" 24 HOUR ARRIVAL
003600     05  TRNM-DURATION              PIC X(10).
003700*                                   DISPLAY DURATION, INFO ONLY
003800     05  TRNM-DISTANCE-KM           PIC 9(05).
003900*                                   DISTANCE IN WHOLE KM
004000     05  TRNM-FROM-STATION          PIC X(20).
004100*                                   STAMPED BY SEARCH, BLANK HERE
004200     05  TRNM-TO-STATION            PIC X(20).
004300*                                   STAMPED BY SEARCH, BLANK HERE
004400     05  TRNM-RUNNING-DAYS OCCURS 7 TIMES PIC 9(01).
004500*                                   1=SUN 2=MON 3=TUE 4=WED 5=THU
004600*                                   6=FRI 7=SAT, 1=RUNS 0=DOES NOT
004700     05  TRNM-CLASS-COUNT           PIC 9(01).
004800*                                   NUMBER OF POPULATED CLASS SLOTS
004900     05  TRNM-CLASS-ENTRY OCCURS 5 TIMES.
005000         10  TRNM-CLASS-CODE        PIC X(02).
005100*                                   "SL" "3A" "2A" "1A" "CC" "2S"
005200         10  TRNM-CLASS-FARE        PIC 9(05)V99 COMP-3.
005300*                                   PER-PASSENGER BASE FARE
005400         10  TRNM-CLASS-AVAIL-STATUS PIC X(09).
005500*                                   "Available" "RAC" "WL"
005600         10  TRNM-CLASS-AVAIL-COUNT PIC 9(03).
005700*                                   SEATS LEFT WHEN "Available"
005800         10  TRNM-CLASS-RAC-NUMBER  PIC 9(03).
005900*                                   RAC QUEUE NUMBER WHEN RAC
006000         10  TRNM-CLASS-WL-NUMBER   PIC 9(03).
006100*                                   WAITLIST NUMBER WHEN WL
006200     05  FILLER                     PIC X(02).
006300*
006400******************************************************************
006500* HARDCODED TIMETABLE - 5 ROWS, CHUKCHUKGO PHASE 1 NETWORK.
006600* EACH GROUP BELOW IS ONE TRAIN, LAID OUT FIELD FOR FIELD THE
006700* SAME AS CKF-TRNM-RECORD ABOVE (MINUS THE FROM/TO STATION AND
006800* THE TRAILING FILLER, WHICH THE MASTER CARRIES BLANK).
006900******************************************************************
007000 01  CKF-TRNM-TABLE-VALUES.
007100*    ---------------------------------------------------- ROW 1 --
007200     05  FILLER.
007300         10  FILLER PIC X(05) VALUE "12301".
007400         10  FILLER PIC X(30) VALUE "HOWRAH RAJDHANI EXPRESS".
007500         10  FILLER PIC X(05) VALUE "16:55".
007600         10  FILLER PIC X(05) VALUE "09:55".
007700         10  FILLER PIC X(10) VALUE "17h 00m".
007800         10  FILLER PIC 9(05) VALUE 01441.
007900         10  FILLER PIC X(20) VALUE SPACES.
008000         10  FILLER PIC X(20) VALUE SPACES.
008100         10  FILLER PIC 9(01) VALUE 1.
008200         10  FILLER PIC 9(01) VALUE 1.
008300         10  FILLER PIC 9(01) VALUE 1.
008400         10  FILLER PIC 9(01) VALUE 1.
008500         10  FILLER PIC 9(01) VALUE 1.
008600         10  FILLER PIC 9(01) VALUE 1.
008700         10  FILLER PIC 9(01) VALUE 1.
008800         10  FILLER PIC 9(01) VALUE 4.
008900         10  FILLER PIC X(02) VALUE "1A".
009000         10  FILLER PIC 9(05)V99 COMP-3 VALUE 4565.00.
009100         10  FILLER PIC X(09) VALUE "Available".
009200         10  FILLER PIC 9(03) VALUE 012.
009300         10  FILLER PIC 9(03) VALUE 000.
009400         10  FILLER PIC 9(03) VALUE 000.
009500         10  FILLER PIC X(02) VALUE "2A".
009600         10  FILLER PIC 9(05)V99 COMP-3 VALUE 2680.00.
009700         10  FILLER PIC X(09) VALUE "Available".
009800         10  FILLER PIC 9(03) VALUE 045.
009900         10  FILLER PIC 9(03) VALUE 000.
010000         10  FILLER PIC 9(03) VALUE 000.
010100         10  FILLER PIC X(02) VALUE "3A".
010200         10  FILLER PIC 9(05)V99 COMP-3 VALUE 1945.00.
010300         10  FILLER PIC X(09) VALUE "RAC".
010400         10  FILLER PIC 9(03) VALUE 000.
010500         10  FILLER PIC 9(03) VALUE 005.
010600         10  FILLER PIC 9(03) VALUE 000.
010700         10  FILLER PIC X(02) VALUE "SL".
010800         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0750.00.
010900         10  FILLER PIC X(09) VALUE "WL".
011000         10  FILLER PIC 9(03) VALUE 000.
011100         10  FILLER PIC 9(03) VALUE 000.
011200         10  FILLER PIC 9(03) VALUE 022.
011300         10  FILLER PIC X(02) VALUE SPACES.
011400         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0.
011500         10  FILLER PIC X(09) VALUE SPACES.
011600         10  FILLER PIC 9(03) VALUE 000.
011700         10  FILLER PIC 9(03) VALUE 000.
011800         10  FILLER PIC 9(03) VALUE 000.
011900*    ---------------------------------------------------- ROW 2 --
012000     05  FILLER.
012100         10  FILLER PIC X(05) VALUE "12302".
012200         10  FILLER PIC X(30) VALUE "NEW DELHI RAJDHANI EXPRESS".
012300         10  FILLER PIC X(05) VALUE "17:00".
012400         10  FILLER PIC X(05) VALUE "09:55".
012500         10  FILLER PIC X(10) VALUE "16h 55m".
012600         10  FILLER PIC 9(05) VALUE 01447.
012700         10  FILLER PIC X(20) VALUE SPACES.
012800         10  FILLER PIC X(20) VALUE SPACES.
012900         10  FILLER PIC 9(01) VALUE 1.
013000         10  FILLER PIC 9(01) VALUE 0.
013100         10  FILLER PIC 9(01) VALUE 1.
013200         10  FILLER PIC 9(01) VALUE 0.
013300         10  FILLER PIC 9(01) VALUE 1.
013400         10  FILLER PIC 9(01) VALUE 0.
013500         10  FILLER PIC 9(01) VALUE 1.
013600         10  FILLER PIC 9(01) VALUE 4.
013700         10  FILLER PIC X(02) VALUE "1A".
013800         10  FILLER PIC 9(05)V99 COMP-3 VALUE 4610.00.
013900         10  FILLER PIC X(09) VALUE "Available".
014000         10  FILLER PIC 9(03) VALUE 008.
014100         10  FILLER PIC 9(03) VALUE 000.
014200         10  FILLER PIC 9(03) VALUE 000.
014300         10  FILLER PIC X(02) VALUE "2A".
014400         10  FILLER PIC 9(05)V99 COMP-3 VALUE 2705.00.
014500         10  FILLER PIC X(09) VALUE "Available".
014600         10  FILLER PIC 9(03) VALUE 030.
014700         10  FILLER PIC 9(03) VALUE 000.
014800         10  FILLER PIC 9(03) VALUE 000.
014900         10  FILLER PIC X(02) VALUE "3A".
015000         10  FILLER PIC 9(05)V99 COMP-3 VALUE 1960.00.
015100         10  FILLER PIC X(09) VALUE "Available".
015200         10  FILLER PIC 9(03) VALUE 060.
015300         10  FILLER PIC 9(03) VALUE 000.
015400         10  FILLER PIC 9(03) VALUE 000.
015500         10  FILLER PIC X(02) VALUE "SL".
015600         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0765.00.
015700         10  FILLER PIC X(09) VALUE "WL".
015800         10  FILLER PIC 9(03) VALUE 000.
015900         10  FILLER PIC 9(03) VALUE 000.
016000         10  FILLER PIC 9(03) VALUE 015.
016100         10  FILLER PIC X(02) VALUE SPACES.
016200         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0.
016300         10  FILLER PIC X(09) VALUE SPACES.
016400         10  FILLER PIC 9(03) VALUE 000.
016500         10  FILLER PIC 9(03) VALUE 000.
016600         10  FILLER PIC 9(03) VALUE 000.
016700*    ---------------------------------------------------- ROW 3 --
016800     05  FILLER.
016900         10  FILLER PIC X(05) VALUE "12259".
017000         10  FILLER PIC X(30) VALUE "SEALDAH DURONTO EXPRESS".
017100         10  FILLER PIC X(05) VALUE "20:20".
017200         10  FILLER PIC X(05) VALUE "07:05".
017300         10  FILLER PIC X(10) VALUE "10h 45m".
017400         10  FILLER PIC 9(05) VALUE 00567.
017500         10  FILLER PIC X(20) VALUE SPACES.
017600         10  FILLER PIC X(20) VALUE SPACES.
017700         10  FILLER PIC 9(01) VALUE 1.
017800         10  FILLER PIC 9(01) VALUE 1.
017900         10  FILLER PIC 9(01) VALUE 1.
018000         10  FILLER PIC 9(01) VALUE 0.
018100         10  FILLER PIC 9(01) VALUE 1.
018200         10  FILLER PIC 9(01) VALUE 1.
018300         10  FILLER PIC 9(01) VALUE 1.
018400         10  FILLER PIC 9(01) VALUE 3.
018500         10  FILLER PIC X(02) VALUE "2A".
018600         10  FILLER PIC 9(05)V99 COMP-3 VALUE 2210.00.
018700         10  FILLER PIC X(09) VALUE "Available".
018800         10  FILLER PIC 9(03) VALUE 020.
018900         10  FILLER PIC 9(03) VALUE 000.
019000         10  FILLER PIC 9(03) VALUE 000.
019100         10  FILLER PIC X(02) VALUE "3A".
019200         10  FILLER PIC 9(05)V99 COMP-3 VALUE 1580.00.
019300         10  FILLER PIC X(09) VALUE "Available".
019400         10  FILLER PIC 9(03) VALUE 070.
019500         10  FILLER PIC 9(03) VALUE 000.
019600         10  FILLER PIC 9(03) VALUE 000.
019700         10  FILLER PIC X(02) VALUE "SL".
019800         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0610.00.
019900         10  FILLER PIC X(09) VALUE "Available".
020000         10  FILLER PIC 9(03) VALUE 120.
020100         10  FILLER PIC 9(03) VALUE 000.
020200         10  FILLER PIC 9(03) VALUE 000.
020300         10  FILLER PIC X(02) VALUE SPACES.
020400         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0.
020500         10  FILLER PIC X(09) VALUE SPACES.
020600         10  FILLER PIC 9(03) VALUE 000.
020700         10  FILLER PIC 9(03) VALUE 000.
020800         10  FILLER PIC 9(03) VALUE 000.
020900         10  FILLER PIC X(02) VALUE SPACES.
021000         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0.
021100         10  FILLER PIC X(09) VALUE SPACES.
021200         10  FILLER PIC 9(03) VALUE 000.
021300         10  FILLER PIC 9(03) VALUE 000.
021400         10  FILLER PIC 9(03) VALUE 000.
021500*    ---------------------------------------------------- ROW 4 --
021600*    CKT009 - GATIMAAN EXPRESS ADDED 14/06/1998                   CKT009
021700     05  FILLER.
021800         10  FILLER PIC X(05) VALUE "12049".
021900         10  FILLER PIC X(30) VALUE "GATIMAAN EXPRESS".
022000         10  FILLER PIC X(05) VALUE "08:10".
022100         10  FILLER PIC X(05) VALUE "12:50".
022200         10  FILLER PIC X(10) VALUE "4h 40m".
022300         10  FILLER PIC 9(05) VALUE 00188.
022400         10  FILLER PIC X(20) VALUE SPACES.
022500         10  FILLER PIC X(20) VALUE SPACES.
022600         10  FILLER PIC 9(01) VALUE 1.
022700         10  FILLER PIC 9(01) VALUE 1.
022800         10  FILLER PIC 9(01) VALUE 1.
022900         10  FILLER PIC 9(01) VALUE 1.
023000         10  FILLER PIC 9(01) VALUE 1.
023100         10  FILLER PIC 9(01) VALUE 0.
023200         10  FILLER PIC 9(01) VALUE 1.
023300         10  FILLER PIC 9(01) VALUE 2.
023400         10  FILLER PIC X(02) VALUE "CC".
023500         10  FILLER PIC 9(05)V99 COMP-3 VALUE 1500.00.
023600         10  FILLER PIC X(09) VALUE "Available".
023700         10  FILLER PIC 9(03) VALUE 040.
023800         10  FILLER PIC 9(03) VALUE 000.
023900         10  FILLER PIC 9(03) VALUE 000.
024000         10  FILLER PIC X(02) VALUE "2S".
024100         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0750.00.
024200         10  FILLER PIC X(09) VALUE "Available".
024300         10  FILLER PIC 9(03) VALUE 090.
024400         10  FILLER PIC 9(03) VALUE 000.
024500         10  FILLER PIC 9(03) VALUE 000.
024600         10  FILLER PIC X(02) VALUE SPACES.
024700         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0.
024800         10  FILLER PIC X(09) VALUE SPACES.
024900         10  FILLER PIC 9(03) VALUE 000.
025000         10  FILLER PIC 9(03) VALUE 000.
025100         10  FILLER PIC 9(03) VALUE 000.
025200         10  FILLER PIC X(02) VALUE SPACES.
025300         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0.
025400         10  FILLER PIC X(09) VALUE SPACES.
025500         10  FILLER PIC 9(03) VALUE 000.
025600         10  FILLER PIC 9(03) VALUE 000.
025700         10  FILLER PIC 9(03) VALUE 000.
025800         10  FILLER PIC X(02) VALUE SPACES.
025900         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0.
026000         10  FILLER PIC X(09) VALUE SPACES.
026100         10  FILLER PIC 9(03) VALUE 000.
026200         10  FILLER PIC 9(03) VALUE 000.
026300         10  FILLER PIC 9(03) VALUE 000.
026400*    ---------------------------------------------------- ROW 5 --
026500     05  FILLER.
026600         10  FILLER PIC X(05) VALUE "12951".
026700         10  FILLER PIC X(30) VALUE "MUMBAI RAJDHANI EXPRESS".
026800         10  FILLER PIC X(05) VALUE "17:00".
026900         10  FILLER PIC X(05) VALUE "08:35".
027000         10  FILLER PIC X(10) VALUE "15h 35m".
027100         10  FILLER PIC 9(05) VALUE 01384.
027200         10  FILLER PIC X(20) VALUE SPACES.
027300         10  FILLER PIC X(20) VALUE SPACES.
027400         10  FILLER PIC 9(01) VALUE 1.
027500         10  FILLER PIC 9(01) VALUE 1.
027600         10  FILLER PIC 9(01) VALUE 1.
027700         10  FILLER PIC 9(01) VALUE 0.
027800         10  FILLER PIC 9(01) VALUE 1.
027900         10  FILLER PIC 9(01) VALUE 1.
028000         10  FILLER PIC 9(01) VALUE 0.
028100         10  FILLER PIC 9(01) VALUE 3.
028200         10  FILLER PIC X(02) VALUE "1A".
028300         10  FILLER PIC 9(05)V99 COMP-3 VALUE 4825.00.
028400         10  FILLER PIC X(09) VALUE "Available".
028500         10  FILLER PIC 9(03) VALUE 006.
028600         10  FILLER PIC 9(03) VALUE 000.
028700         10  FILLER PIC 9(03) VALUE 000.
028800         10  FILLER PIC X(02) VALUE "2A".
028900         10  FILLER PIC 9(05)V99 COMP-3 VALUE 2840.00.
029000         10  FILLER PIC X(09) VALUE "RAC".
029100         10  FILLER PIC 9(03) VALUE 000.
029200         10  FILLER PIC 9(03) VALUE 003.
029300         10  FILLER PIC 9(03) VALUE 000.
029400         10  FILLER PIC X(02) VALUE "3A".
029500         10  FILLER PIC 9(05)V99 COMP-3 VALUE 2015.00.
029600         10  FILLER PIC X(09) VALUE "Available".
029700         10  FILLER PIC 9(03) VALUE 055.
029800         10  FILLER PIC 9(03) VALUE 000.
029900         10  FILLER PIC 9(03) VALUE 000.
030000         10  FILLER PIC X(02) VALUE SPACES.
030100         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0.
030200         10  FILLER PIC X(09) VALUE SPACES.
030300         10  FILLER PIC 9(03) VALUE 000.
030400         10  FILLER PIC 9(03) VALUE 000.
030500         10  FILLER PIC 9(03) VALUE 000.
030600         10  FILLER PIC X(02) VALUE SPACES.
030700         10  FILLER PIC 9(05)V99 COMP-3 VALUE 0.
030800         10  FILLER PIC X(09) VALUE SPACES.
030900         10  FILLER PIC 9(03) VALUE 000.
031000         10  FILLER PIC 9(03) VALUE 000.
031100         10  FILLER PIC 9(03) VALUE 000.
031200*
031300 01  CKF-TRNM-TABLE REDEFINES CKF-TRNM-TABLE-VALUES.
031400     05  CKF-TRNM-ENTRY OCCURS 5 TIMES
031500                        INDEXED BY CKF-TRNM-IDX.
031600         10  TRNM-T-TRAIN-NUMBER    PIC X(05).
031700         10  TRNM-T-TRAIN-NAME      PIC X(30).
031800         10  TRNM-T-DEPARTURE-TIME  PIC X(05).
031900         10  TRNM-T-ARRIVAL-TIME    PIC X(05).
032000         10  TRNM-T-DURATION        PIC X(10).
032100         10  TRNM-T-DISTANCE-KM     PIC 9(05).
032200         10  TRNM-T-FROM-STATION    PIC X(20).
032300         10  TRNM-T-TO-STATION      PIC X(20).
032400         10  TRNM-T-RUNNING-DAYS OCCURS 7 TIMES PIC 9(01).
032500         10  TRNM-T-CLASS-COUNT     PIC 9(01).
032600         10  TRNM-T-CLASS-ENTRY OCCURS 5 TIMES.
032700             15  TRNM-T-CLASS-CODE          PIC X(02).
032800             15  TRNM-T-CLASS-FARE          PIC 9(05)V99 COMP-3.
032900             15  TRNM-T-CLASS-AVAIL-STATUS  PIC X(09).
033000             15  TRNM-T-CLASS-AVAIL-COUNT   PIC 9(03).
033100             15  TRNM-T-CLASS-RAC-NUMBER    PIC 9(03).
033200             15  TRNM-T-CLASS-WL-NUMBER     PIC 9(03).
