000100******************************************************************
000200* CKFSRCH.CPYBK                                                   *
000300* SEARCH-REQUEST LAYOUT - ONE LINE OF CKT-SEARCH-REQUEST-FILE.    *
000400* SEARCH RESULT LINES HAVE THEIR OWN CKF-SRCH-RESULT LAYOUT, SEE  *
000500* THE CKFSRES COPYBOOK.                                           *
000600******************************************************************
000700* AMENDMENT HISTORY:                                              *
000800*==================================================================
000900* CKT003  05/02/1997 RAMRAO  - INITIAL BUILD                     CKT003
001000*------------------------------------------------------------------
001100* CKT017  22/01/1999 BNARAYAN - REQ 1301 - REQ-QUOTA CARRIED      CKT017
001200*                    THROUGH, NOT YET USED IN FILTERING           CKT017
001300*------------------------------------------------------------------
001310* CKT042A 20/03/2001 SSHETH   - REQ 1590 - TOP BANNER CORRECTED -  CKT042A
001320*                    RESULTS WERE SPLIT INTO THEIR OWN CKFSRES     CKT042A
001330*                    COPYBOOK SOME TIME BACK, THIS NOTE STILL SAID CKT042A
001340*                    RESULTS REUSED CKF-TRNM-RECORD                CKT042A
001350*------------------------------------------------------------------
001400 01  CKF-SRCH-REQUEST.
001500     05  REQ-FROM-STATION           PIC X(20).
001600*                                   ORIGIN STATION NAME/CODE
001700     05  REQ-TO-STATION             PIC X(20).
001800*                                   DESTINATION STATION NAME/CODE
001900     05  REQ-JOURNEY-DATE           PIC 9(08).
002000*                                   CCYYMMDD
002100     05  REQ-TRAVEL-CLASS           PIC X(03).
002200*                                   SPACES/"ALL" = NO CLASS FILTER
002300     05  REQ-QUOTA                  PIC X(02).
002400*                                   QUOTA CODE, CARRIED NOT FILTERED
002500     05  FILLER                     PIC X(05).
