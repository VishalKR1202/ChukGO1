000100* AMENDMENT HISTORY:
000200* =================================================================
000300* CKT005 05/02/1997 RAMRAO  - INITIAL BUILD - PARAMETER AREA FOR   CKT005
000400*                   CKTLKUP SINGLE-TRAIN LOOKUP SUBROUTINE         CKT005
000500* -----------------------------------------------------------------
000600* CKT010 16/06/1998 BNARAYAN - REQ 1184 - NO CHANGE, RECOMPILED   CKT010
000700*                   ONLY (TABLE GREW TO 5 ROWS)                   CKT010
000800* -----------------------------------------------------------------
000900 01  WK-LKUP.
001000     05  WK-LKUP-INPUT.
001100         10  WK-LKUP-TRAIN-NUMBER   PIC X(05).
001200*                                   KEY - TRAIN NUMBER TO FIND
001300     05  WK-LKUP-OUTPUT.
001400         10  WK-LKUP-FOUND-FLAG     PIC X(01).
001500             88  WK-LKUP-WAS-FOUND          VALUE "Y".
001600             88  WK-LKUP-NOT-FOUND          VALUE "N".
001700         10  WK-LKUP-TRAIN-NAME     PIC X(30).
001800         10  WK-LKUP-DEPARTURE-TIME PIC X(05).
001900         10  WK-LKUP-ARRIVAL-TIME   PIC X(05).
002000         10  WK-LKUP-DURATION       PIC X(10).
002100         10  WK-LKUP-DISTANCE-KM    PIC 9(05).
002200         10  WK-LKUP-RUNNING-DAYS OCCURS 7 TIMES PIC 9(01).
002300         10  WK-LKUP-CLASS-COUNT    PIC 9(01).
002400         10  WK-LKUP-CLASS-ENTRY OCCURS 5 TIMES.
002500             15  WK-LKUP-CLASS-CODE         PIC X(02).
002600             15  WK-LKUP-CLASS-FARE         PIC 9(05)V99 COMP-3.
002700             15  WK-LKUP-CLASS-AVAIL-STATUS PIC X(09).
002800             15  WK-LKUP-CLASS-AVAIL-COUNT  PIC 9(03).
002900             15  WK-LKUP-CLASS-RAC-NUMBER   PIC 9(03).
003000             15  WK-LKUP-CLASS-WL-NUMBER    PIC 9(03).
003050     05  FILLER                     PIC X(02).
