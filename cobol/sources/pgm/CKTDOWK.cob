000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTDOWK.
000500 AUTHOR.         RAMRAO.
000600 INSTALLATION.   CHUKCHUKGO RESERVATIONS.
000700 DATE-WRITTEN.   05 FEB 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE THE DAY OF
001200*               WEEK (0=SUNDAY..6=SATURDAY) FROM A CCYYMMDD
001300*               JOURNEY DATE, FOR THE TRAIN SEARCH RUNNING-DAYS
001400*               FILTER.  USES ZELLER'S CONGRUENCE - NO INTRINSIC
001500*               FUNCTION IS AVAILABLE ON THIS COMPILER.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* CKT004  05/02/1997 RAMRAO   - INITIAL BUILD                    CKT004
002100*----------------------------------------------------------------
002200* CKT014  19/11/1998 SSHETH   - Y2K REMEDIATION SWEEP - REVIEWED CKT014
002300*                    ARITHMETIC, CENTURY IS ALREADY CARRIED IN   CKT014
002400*                    WK-DOWK-JOURNEY-DATE (CCYYMMDD), NO CHANGE  CKT014
002500*                    REQUIRED, SIGNED OFF                        CKT014
002600*----------------------------------------------------------------
002610* CKT043  20/03/2001 SSHETH   - REQ 1590 - ANNUAL REVIEW - TABLE   CKT043
002620*                    OF MONTH-END WEEKDAY OFFSETS RECHECKED         CKT043
002630*                    AGAINST THE 2001 CALENDAR, NO CHANGE REQUIRED  CKT043
002640*----------------------------------------------------------------
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003500*
003600***************
003700 DATA DIVISION.
003800***************
003900 WORKING-STORAGE SECTION.
004000*************************
004100 01  FILLER                          PIC X(24)        VALUE
004200     "** PROGRAM CKTDOWK   **".
004300*
004400* ------------------ PROGRAM WORKING STORAGE -------------------*
004500 01  WK-C-JOURNEY-DATE-NUM       PIC 9(08).
004600 01  WK-C-JOURNEY-DATE-PARTS REDEFINES WK-C-JOURNEY-DATE-NUM.
004700     05  WK-N-CCYY               PIC 9(04).
004800     05  WK-N-MM                 PIC 9(02).
004900     05  WK-N-DD                 PIC 9(02).
005000*
005100 01  WK-C-ADJ-YEAR-NUM           PIC 9(04).
005200 01  WK-C-ADJ-YEAR-PARTS REDEFINES WK-C-ADJ-YEAR-NUM.
005300     05  WK-N-CENTURY            PIC 9(02).
005400     05  WK-N-CENTURY-YR         PIC 9(02).
005500*
005600 01  WK-C-ZELLER-SUM-NUM         PIC 9(04).
005700 01  WK-C-ZELLER-SUM-ALPHA REDEFINES WK-C-ZELLER-SUM-NUM
005800                                 PIC X(04).
005900*                                   DEBUG/DISPLAY VIEW ONLY
006000*
006100 01  WK-N-WORK-AREA.
006200     05  WK-N-ADJ-MONTH         PIC 9(02) COMP.
006300     05  WK-N-TERM2             PIC 9(02) COMP.
006400     05  WK-N-TERM4             PIC 9(02) COMP.
006500     05  WK-N-TERM5             PIC 9(02) COMP.
006600     05  WK-N-TERM6             PIC 9(04) COMP.
006700     05  WK-N-ZELLER-QUOT       PIC 9(02) COMP.
006800     05  WK-N-ZELLER-H          PIC 9(02) COMP.
006900     05  WK-N-DOWK-SUM          PIC 9(02) COMP.
007000     05  WK-N-DOWK-QUOT         PIC 9(02) COMP.
007100     05  FILLER                 PIC X(02).
007200*
007300*****************
007400 LINKAGE SECTION.
007500*****************
007600 COPY CKFDOWK.
007700 EJECT
007800*******************************************
007900 PROCEDURE DIVISION USING WK-DOWK.
008000*******************************************
008100 MAIN-MODULE.
008200     PERFORM A000-DERIVE-DAY-OF-WEEK
008300         THRU A099-DERIVE-DAY-OF-WEEK-EX.
008400     GOBACK.
008500*
008600*----------------------------------------------------------------*
008700 A000-DERIVE-DAY-OF-WEEK.
008800*----------------------------------------------------------------*
008900     MOVE WK-DOWK-JOURNEY-DATE TO WK-C-JOURNEY-DATE-NUM.
009000*
009100     MOVE WK-N-CCYY TO WK-C-ADJ-YEAR-NUM.
009200     MOVE WK-N-MM   TO WK-N-ADJ-MONTH.
009300     IF  WK-N-MM < 3
009400         COMPUTE WK-N-ADJ-MONTH = WK-N-MM + 12
009500         COMPUTE WK-C-ADJ-YEAR-NUM = WK-N-CCYY - 1
009600     END-IF.
009700*
009800     COMPUTE WK-N-TERM2      = (13 * (WK-N-ADJ-MONTH + 1)) / 5.
009900     COMPUTE WK-N-TERM4      = WK-N-CENTURY-YR / 4.
010000     COMPUTE WK-N-TERM5      = WK-N-CENTURY / 4.
010100     COMPUTE WK-N-TERM6      = 5 * WK-N-CENTURY.
010200*
010300     COMPUTE WK-C-ZELLER-SUM-NUM = WK-N-DD + WK-N-TERM2
010400         + WK-N-CENTURY-YR + WK-N-TERM4 + WK-N-TERM5
010500         + WK-N-TERM6.
010600     DIVIDE WK-C-ZELLER-SUM-NUM BY 7
010700         GIVING WK-N-ZELLER-QUOT REMAINDER WK-N-ZELLER-H.
010800*        H: 0=SATURDAY 1=SUNDAY 2=MONDAY ... 6=FRIDAY
010900*
011000     COMPUTE WK-N-DOWK-SUM = WK-N-ZELLER-H + 6.
011100     DIVIDE WK-N-DOWK-SUM BY 7
011200         GIVING WK-N-DOWK-QUOT
011300         REMAINDER WK-DOWK-DAY-OF-WEEK.
011400*        NOW 0=SUNDAY ... 6=SATURDAY
011500*
011600 A099-DERIVE-DAY-OF-WEEK-EX.
011700     EXIT.
011800*
011900******************************************************************
012000*************** END OF PROGRAM SOURCE - CKTDOWK ****************
012100******************************************************************
