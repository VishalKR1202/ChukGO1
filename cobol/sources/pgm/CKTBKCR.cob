000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTBKCR.
000500 AUTHOR.         RAMRAO.
000600 INSTALLATION.   CHUKCHUKGO RESERVATIONS.
000700 DATE-WRITTEN.   10 FEB 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE BOOKING CREATION BATCH DRIVER.  IT
001200*               READS CKT-BOOKING-INPUT-FILE ONE TRANSACTION AT
001300*               A TIME, CALLS CKTLKUP TO PRICE THE JOURNEY AND
001400*               CKTPNRG TO MINT A PNR, ALLOCATES EACH PASSENGER
001500*               TO CONFIRMED OR RAC (HARD CUT-OFF AT 2 CONFIRMED
001600*               BERTHS IN COACH B4), AND WRITES THE COMPLETED
001700*               BOOKING TO CKT-BOOKING-MASTER.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* CKT009  10/02/1997 RAMRAO   - INITIAL BUILD                    CKT009
002300*----------------------------------------------------------------
002400* CKT011  20/07/1998 BNARAYAN - REQ 1201 - BK-CHART-STATUS AND   CKT011
002500*                    BK-CAN-CANCEL NOW STAMPED AT CREATE TIME     CKT011
002600*----------------------------------------------------------------
002700* CKT018  19/11/1998 SSHETH   - Y2K REMEDIATION SWEEP - BOOKING   CKT018
002800*                    DATE CENTURY LITERAL HARDCODED TO "20",      CKT018
002900*                    REVIEW DUE BEFORE 2099, SIGNED OFF           CKT018
003000*----------------------------------------------------------------
003100* CKT024  02/06/1999 BNARAYAN - REQ 1401 - SEE CKTPNRG HISTORY    CKT024
003200*                    FOR THE MATCHING PNR SEED CHANGE             CKT024
003300*----------------------------------------------------------------
003310* CKT026  14/07/1999 SSHETH   - REQ 1418 - PASS-CURRENT-STATUS    CKT026
003320*                    WAS BEING SET TO THE BARE "CONFIRMED"/"RAC"  CKT026
003330*                    LITERAL INSTEAD OF THE FULL CNF/COACH/BERTH  CKT026
003340*                    OR "RAC n" STRING ALREADY BUILT FOR          CKT026
003350*                    PASS-BOOKING-STATUS - ENQUIRY SCREEN AND     CKT026
003360*                    PASS-BOOKING-STATUS NOW ALWAYS MATCH         CKT026
003370*----------------------------------------------------------------
003380* CKT027  14/07/1999 SSHETH   - REQ 1418 - CONCESSION NOW         CKT027
003390*                    DEFAULTS TO "NONE" WHEN NOT SUPPLIED, AND    CKT027
003400*                    ID-PROOF TYPE/NUMBER ARE CARRIED ONLY WHEN A CKT027
003410*                    CONCESSION IS CLAIMED AND BOTH ID FIELDS ARE CKT027
003420*                    PRESENT ON THE INPUT TRANSACTION - WAS A     CKT027
003430*                    STRAIGHT UNCONDITIONAL COPY BEFORE THIS FIX  CKT027
003440*----------------------------------------------------------------
003442* CKT031  22/07/1999 RAMRAO   - REQ 1421 - RAC QUEUE NUMBER IN    CKT031
003444*                    E100 WAS TAKEN FROM THE RUNNING RAC COUNTER, CKT031
003446*                    SO THE FIRST RAC PASSENGER SHOWED AS "RAC 1" CKT031
003448*                    INSTEAD OF "RAC 2" - NOW COMPUTED DIRECTLY   CKT031
003450*                    FROM THE PASSENGER SUBSCRIPT (SUB MINUS 2)   CKT031
003452*----------------------------------------------------------------
003454* CKT032  28/07/1999 BNARAYAN - REQ 1423 - BK-TOTAL-FARE WAS      CKT032
003456*                    BEING RE-PRICED HERE FROM THE CKTLKUP CLASS- CKT032
003458*                    FARE TABLE, WHICH COULD DISAGREE WITH WHAT   CKT032
003460*                    THE FRONT END QUOTED THE CUSTOMER - D100 NOW CKT032
003462*                    TRUSTS THE NEW BKIN-TOTAL-FARE FIELD AS-IS,  CKT032
003464*                    SEE CKFBKIN HISTORY                          CKT032
003466*----------------------------------------------------------------
003468* CKT033  28/07/1999 BNARAYAN - REQ 1423 - D300 WAS SETTING       CKT033
003470*                    BK-BOOKING-STATUS TO "RAC" WHEN THE BOOKING  CKT033
003472*                    HAD ANY RAC PASSENGERS - STATUS.MD CALLS FOR CKT033
003474*                    "Confirmed" ON THE BOOKING HEADER REGARDLESS CKT033
003476*                    OF INDIVIDUAL PASSENGER ALLOCATION, ONLY     CKT033
003478*                    PASS-BOOKING-STATUS CARRIES RAC AT PASSENGER CKT033
003480*                    LEVEL                                        CKT033
003481*----------------------------------------------------------------
003482* CKT040  14/03/2001 SSHETH   - REQ 1587 - CASE OF STATUS         CKT040
003483*                    LITERALS STANDARDISED SYSTEM-WIDE ("Confirmed"CKT040
003484*                    "Cancelled" ETC) SO DOWNSTREAM COMPARES IN    CKT040
003485*                    CKTCXRF MATCH WHAT THIS PROGRAM SETS          CKT040
003486*----------------------------------------------------------------
003487* CKT048  21/04/2001 RAMRAO   - REQ 1598 - B000 WAS MINTING A PNR CKT048
003488*                    AND WRITING CKT-BOOKING-MASTER FOR ANY         CKT048
003489*                    TRANSACTION AT ALL, BLANK PASSENGER NAME, BAD  CKT048
003490*                    PASSENGER COUNT, MISSING CONTACT DETAILS AND   CKT048
003491*                    ALL - ADDED C050-VALIDATE-BOOKING TO CATCH     CKT048
003492*                    THESE BEFORE D000-GENERATE-PNR IS EVEN CALLED  CKT048
003493*----------------------------------------------------------------
003494 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CKT-BOOKING-INPUT-FILE ASSIGN TO CKTBKIN
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WK-C-FILE-STATUS.
004800*
004900     SELECT CKT-BOOKING-MASTER ASSIGN TO CKTBKMS
005000         ORGANIZATION IS RELATIVE
005100         ACCESS MODE IS SEQUENTIAL
005200         RELATIVE KEY IS WK-N-REL-KEY
005300         FILE STATUS IS WK-C-FILE-STATUS.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900***************
006000 FD  CKT-BOOKING-INPUT-FILE
006100     LABEL RECORDS ARE OMITTED.
006200 COPY CKFBKIN.
006300*
006400 FD  CKT-BOOKING-MASTER
006500     LABEL RECORDS ARE OMITTED.
006600 COPY CKFBKGR.
006700*
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM CKTBKCR   **".
007200*
007300 01  WK-C-COMMON.
007400     COPY CKFCMWS.
007500*
007600 01  WK-N-REL-KEY                    PIC 9(06) COMP.
007700 01  WK-N-NEXT-REL-NUM               PIC 9(06) COMP VALUE 1.
007800*
007900* ------------- BOOKING DATE - CENTURY-LITERAL IDIOM ------------*
008000 01  WK-C-BOOK-DATE-AREA.
008100     05  WK-C-BOOK-DATE-CEN         PIC X(02) VALUE "20".
008200     05  WK-C-BOOK-DATE-YMD         PIC X(06).
008300 01  WK-C-BOOK-DATE-NUM REDEFINES WK-C-BOOK-DATE-AREA
008400                                    PIC 9(08).
008500*
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-N-WORK-AREA.
008800     05  WK-N-CONFIRMED-COUNT       PIC 9(02) COMP.
008900     05  WK-N-RAC-COUNT             PIC 9(02) COMP.
009000     05  WK-N-PASS-SUB              PIC 9(02) COMP.
009100     05  WK-N-VAL-SUB               PIC 9(02) COMP.
009200     05  FILLER                     PIC X(02).
009300*
009310* CKT048 - BOOKING-LEVEL/PASSENGER-LEVEL VALIDATION SWITCH --------*
009320 01  WS-SWITCH-AREA.
009330     05  WS-BOOKING-OK          PIC X(01) VALUE "Y".
009340         88  WS-BOOKING-VALID          VALUE "Y".
009350*
010000 01  WK-C-RAC-NUM-EDIT              PIC 99.
010100*
010200 01  WK-C-GEN-PNR-NUM               PIC 9(10).
010300 01  WK-C-GEN-PNR-ALPHA REDEFINES WK-C-GEN-PNR-NUM
010400                                    PIC X(10).
010500*                                   DEBUG/DISPLAY VIEW ONLY
010550*
010560 01  WK-C-REL-KEY-EDIT              PIC 9(06).
010570 01  WK-C-REL-KEY-ALPHA REDEFINES WK-C-REL-KEY-EDIT
010580                                    PIC X(06).
010590*                                   DEBUG/DISPLAY VIEW OF WK-N-REL-KEY
010600*
010700* ------------ CALLED ROUTINE PARAMETER AREAS --------------*
010800 COPY CKFLKUP.
010900*
011000 COPY CKFPNRG.
011100*
011400*****************
011500 PROCEDURE DIVISION.
011600*****************
011700 MAIN-MODULE.
011800     PERFORM A000-OPEN-FILES
011900         THRU A099-OPEN-FILES-EX.
012000     PERFORM C000-READ-INPUT-RECORD
012100         THRU C099-READ-INPUT-RECORD-EX.
012200     PERFORM B000-PROCESS-ONE-BOOKING
012300         THRU B099-PROCESS-ONE-BOOKING-EX
012400         UNTIL WK-C-END-OF-FILE.
012500     PERFORM Z000-CLOSE-FILES
012600         THRU Z099-CLOSE-FILES-EX.
012700     STOP RUN.
012800*
012900*----------------------------------------------------------------*
013000 A000-OPEN-FILES.
013100*----------------------------------------------------------------*
013200     OPEN INPUT  CKT-BOOKING-INPUT-FILE.
013300     IF NOT WK-C-SUCCESSFUL
013400         DISPLAY "CKTBKCR - OPEN FILE ERROR - CKTBKIN"
013500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013600         GO TO A099-OPEN-FILES-EX
013700     END-IF.
013800     OPEN OUTPUT CKT-BOOKING-MASTER.
013900     IF NOT WK-C-SUCCESSFUL
014000         DISPLAY "CKTBKCR - OPEN FILE ERROR - CKTBKMS"
014100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200     END-IF.
014300 A099-OPEN-FILES-EX.
014400     EXIT.
014500*
014600*----------------------------------------------------------------*
014700 B000-PROCESS-ONE-BOOKING.
014800*----------------------------------------------------------------*
014900     INITIALIZE CKF-BKGR-RECORD.
015000     MOVE 0 TO WK-N-CONFIRMED-COUNT
015100               WK-N-RAC-COUNT.
015200*
015210     PERFORM C050-VALIDATE-BOOKING
015220         THRU C059-VALIDATE-BOOKING-EX.
015230*
015240     IF  WS-BOOKING-VALID
015300         PERFORM D000-GENERATE-PNR
015400             THRU D099-GENERATE-PNR-EX
015500         PERFORM D100-PRICE-JOURNEY
015600             THRU D199-PRICE-JOURNEY-EX
015700         PERFORM D200-STAMP-HEADER-FIELDS
015800             THRU D299-STAMP-HEADER-FIELDS-EX
015900*
016000         MOVE BKIN-PASSENGER-COUNT TO BK-PASSENGER-COUNT
016100         PERFORM E100-PROCESS-ONE-PASSENGER
016200             THRU E199-PROCESS-ONE-PASSENGER-EX
016300             VARYING WK-N-PASS-SUB FROM 1 BY 1
016400             UNTIL WK-N-PASS-SUB > BKIN-PASSENGER-COUNT
016500*
016600         PERFORM D300-STAMP-BOOKING-STATUS
016700             THRU D399-STAMP-BOOKING-STATUS-EX
016800*
016900         MOVE WK-N-NEXT-REL-NUM TO WK-N-REL-KEY
017000         WRITE CKF-BKGR-RECORD
017100         IF NOT WK-C-SUCCESSFUL
017150             MOVE WK-N-REL-KEY TO WK-C-REL-KEY-EDIT
017200             DISPLAY "CKTBKCR - WRITE ERROR - CKTBKMS - REL KEY "
017250                 WK-C-REL-KEY-ALPHA
017300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017400         ELSE
017500             ADD 1 TO WK-N-NEXT-REL-NUM
017600         END-IF
017650     ELSE
017660         DISPLAY "CKTBKCR - BOOKING REJECTED - FAILED VALIDATION"
017670     END-IF.
017700*
017800     PERFORM C000-READ-INPUT-RECORD
017900         THRU C099-READ-INPUT-RECORD-EX.
018000 B099-PROCESS-ONE-BOOKING-EX.
018100     EXIT.
018200*
018300*----------------------------------------------------------------*
018400 C000-READ-INPUT-RECORD.
018500*----------------------------------------------------------------*
018600     READ CKT-BOOKING-INPUT-FILE
018700         AT END
018800         MOVE "10" TO WK-C-FILE-STATUS
018900     END-READ.
019000 C099-READ-INPUT-RECORD-EX.
019100     EXIT.
019150*
019160*----------------------------------------------------------------*
019165* CKT048 - FLOW 4 STEP 2 GATE - REQUIRED FIELDS, PASSENGER COUNT  *
019170* 1 TO 6, EVERY PASSENGER HAS NAME/AGE/GENDER, CONTACT HAS EMAIL  *
019175* AND PHONE.  REJECTS STAY WS-BOOKING-OK = "N" SO B000 SKIPS THE  *
019180* PNR GENERATE AND THE WRITE - NO PARTIAL BOOKING MASTER ROW.     *
019185*----------------------------------------------------------------*
019190 C050-VALIDATE-BOOKING.
019195*----------------------------------------------------------------*
019200     MOVE "Y" TO WS-BOOKING-OK.
019205*
019210     IF  BKIN-TRAIN-NUMBER    = SPACES
019215     OR  BKIN-FROM-STATION    = SPACES
019220     OR  BKIN-TO-STATION      = SPACES
019225     OR  BKIN-JOURNEY-DATE    = ZEROS
019230     OR  BKIN-CONTACT-EMAIL   = SPACES
019235     OR  BKIN-CONTACT-PHONE   = SPACES
019240         MOVE "N" TO WS-BOOKING-OK
019245     END-IF.
019250*
019255     IF  BKIN-PASSENGER-COUNT < 1
019260     OR  BKIN-PASSENGER-COUNT > 6
019265         MOVE "N" TO WS-BOOKING-OK
019270     END-IF.
019275*
019280     IF  WS-BOOKING-VALID
019285         PERFORM C060-VALIDATE-PASSENGER
019290             THRU C069-VALIDATE-PASSENGER-EX
019295             VARYING WK-N-VAL-SUB FROM 1 BY 1
019300             UNTIL WK-N-VAL-SUB > BKIN-PASSENGER-COUNT
019305                OR NOT WS-BOOKING-VALID
019310     END-IF.
019315 C059-VALIDATE-BOOKING-EX.
019320     EXIT.
019325*
019330*----------------------------------------------------------------*
019335 C060-VALIDATE-PASSENGER.
019340*----------------------------------------------------------------*
019345     IF  BKIN-PASS-NAME (WK-N-VAL-SUB)   = SPACES
019350     OR  BKIN-PASS-AGE (WK-N-VAL-SUB)    = ZEROS
019355     OR  BKIN-PASS-GENDER (WK-N-VAL-SUB) = SPACES
019360         MOVE "N" TO WS-BOOKING-OK
019365     END-IF.
019370 C069-VALIDATE-PASSENGER-EX.
019375     EXIT.
019380*
019385*----------------------------------------------------------------*
019400 D000-GENERATE-PNR.
019500*----------------------------------------------------------------*
019600     MOVE "GENERATE" TO WK-PNRG-FUNCTION.
019700     CALL "CKTPNRG" USING WK-PNRG.
019800     MOVE WK-PNRG-PNR-NUMBER TO BK-PNR-NUMBER
019900                                WK-C-GEN-PNR-NUM.
020000 D099-GENERATE-PNR-EX.
020100     EXIT.
020200*
020300*----------------------------------------------------------------*
020400 D100-PRICE-JOURNEY.
020500*----------------------------------------------------------------*
020600     MOVE BKIN-TRAIN-NUMBER TO WK-LKUP-TRAIN-NUMBER.
020700     CALL "CKTLKUP" USING WK-LKUP.
020800*                                   TRAIN NAME/TIMES FOR D200 ONLY
020900     MOVE BKIN-TOTAL-FARE TO BK-TOTAL-FARE.
021000*                                   CKT032 - FRONT END SUPPLIES AND
021100*                                   PRICES THE FARE, NOT RE-PRICED
021200*                                   FROM THE CKTLKUP TABLE HERE
021900 D199-PRICE-JOURNEY-EX.
022000     EXIT.
022100*
023300*----------------------------------------------------------------*
023400 D200-STAMP-HEADER-FIELDS.
023500*----------------------------------------------------------------*
023600     MOVE BKIN-TRAIN-NUMBER     TO BK-TRAIN-NUMBER.
023700     MOVE WK-LKUP-TRAIN-NAME    TO BK-TRAIN-NAME.
023800     MOVE BKIN-FROM-STATION     TO BK-FROM-STATION.
023900     MOVE BKIN-TO-STATION       TO BK-TO-STATION.
024000     MOVE BKIN-JOURNEY-DATE     TO BK-JOURNEY-DATE.
024100     MOVE WK-LKUP-DEPARTURE-TIME TO BK-DEPARTURE-TIME.
024200     MOVE WK-LKUP-ARRIVAL-TIME  TO BK-ARRIVAL-TIME.
024300     MOVE BKIN-TRAVEL-CLASS     TO BK-TRAVEL-CLASS.
024400     IF  BKIN-QUOTA = SPACES
024500         MOVE "GN" TO BK-QUOTA
024600     ELSE
024700         MOVE BKIN-QUOTA TO BK-QUOTA
024800     END-IF.
024900*
025000     ACCEPT WK-C-BOOK-DATE-YMD FROM DATE.
025100     MOVE WK-C-BOOK-DATE-NUM    TO BK-BOOKING-DATE.
025200*
025300     MOVE "Chart Not Prepared" TO BK-CHART-STATUS.
025400     MOVE "Y"                 TO BK-CAN-CANCEL.
025500     MOVE BKIN-CONTACT-EMAIL  TO BK-CONTACT-EMAIL.
025600     MOVE BKIN-CONTACT-PHONE  TO BK-CONTACT-PHONE.
025700     MOVE BKIN-PAYMENT-METHOD TO BK-PAYMENT-METHOD.
025800     MOVE BKIN-PAYMENT-ID     TO BK-PAYMENT-ID.
025900     STRING "TXN" DELIMITED BY SIZE
026000            WK-C-GEN-PNR-NUM  DELIMITED BY SIZE
026100         INTO BK-TXN-ID.
026200 D299-STAMP-HEADER-FIELDS-EX.
026300     EXIT.
026400*
026500*----------------------------------------------------------------*
026600 D300-STAMP-BOOKING-STATUS.
026700*----------------------------------------------------------------*
026800     MOVE "Confirmed" TO BK-BOOKING-STATUS.
027300 D399-STAMP-BOOKING-STATUS-EX.
027400     EXIT.
027500*
027600*----------------------------------------------------------------*
027700 E100-PROCESS-ONE-PASSENGER.
027800*----------------------------------------------------------------*
027900     MOVE WK-N-PASS-SUB TO PASS-INDEX (WK-N-PASS-SUB).
028000     MOVE BKIN-PASS-NAME (WK-N-PASS-SUB)
028100                            TO PASS-NAME (WK-N-PASS-SUB).
028200     MOVE BKIN-PASS-AGE (WK-N-PASS-SUB)
028300                            TO PASS-AGE (WK-N-PASS-SUB).
028400     MOVE BKIN-PASS-GENDER (WK-N-PASS-SUB)
028500                            TO PASS-GENDER (WK-N-PASS-SUB).
028600     MOVE BKIN-PASS-BERTH-PREF (WK-N-PASS-SUB)
028700                            TO PASS-BERTH-PREF (WK-N-PASS-SUB).
028800     IF  BKIN-PASS-CONCESSION (WK-N-PASS-SUB) = SPACES
029000         OR  BKIN-PASS-CONCESSION (WK-N-PASS-SUB) = LOW-VALUES
029020         MOVE "NONE" TO PASS-CONCESSION (WK-N-PASS-SUB)
029040     ELSE
029060         MOVE BKIN-PASS-CONCESSION (WK-N-PASS-SUB)
029080                            TO PASS-CONCESSION (WK-N-PASS-SUB)
029090     END-IF.
029100*
029120     IF  PASS-CONCESSION (WK-N-PASS-SUB) NOT = "NONE"
029140         AND BKIN-PASS-ID-PROOF-TYPE (WK-N-PASS-SUB)   NOT = SPACES
029160         AND BKIN-PASS-ID-PROOF-NUMBER (WK-N-PASS-SUB) NOT = SPACES
029180         MOVE BKIN-PASS-ID-PROOF-TYPE (WK-N-PASS-SUB)
029200                            TO PASS-ID-PROOF-TYPE (WK-N-PASS-SUB)
029220         MOVE BKIN-PASS-ID-PROOF-NUMBER (WK-N-PASS-SUB)
029240                       TO PASS-ID-PROOF-NUMBER (WK-N-PASS-SUB)
029260     ELSE
029280         MOVE SPACES TO PASS-ID-PROOF-TYPE (WK-N-PASS-SUB)
029290                        PASS-ID-PROOF-NUMBER (WK-N-PASS-SUB)
029300     END-IF.
029400*
029500     IF  WK-N-CONFIRMED-COUNT < 2
029600         ADD 1 TO WK-N-CONFIRMED-COUNT
029800         MOVE "B4"        TO PASS-COACH (WK-N-PASS-SUB)
029900         EVALUATE WK-N-CONFIRMED-COUNT
030000             WHEN 1
030100                 MOVE "32 LB"      TO PASS-BERTH (WK-N-PASS-SUB)
030200                 MOVE "CNF/B4/32"  TO
030300                          PASS-BOOKING-STATUS (WK-N-PASS-SUB)
030400             WHEN 2
030500                 MOVE "33 MB"      TO PASS-BERTH (WK-N-PASS-SUB)
030600                 MOVE "CNF/B4/33"  TO
030700                          PASS-BOOKING-STATUS (WK-N-PASS-SUB)
030800         END-EVALUATE
030850         MOVE PASS-BOOKING-STATUS (WK-N-PASS-SUB)
030870                          TO PASS-CURRENT-STATUS (WK-N-PASS-SUB)
030900     ELSE
031000         ADD 1 TO WK-N-RAC-COUNT
031200         MOVE SPACES   TO PASS-COACH (WK-N-PASS-SUB)
031300                          PASS-BERTH (WK-N-PASS-SUB)
031350         COMPUTE WK-C-RAC-NUM-EDIT = WK-N-PASS-SUB - 2
031500         STRING "RAC " DELIMITED BY SIZE
031600                WK-C-RAC-NUM-EDIT DELIMITED BY SIZE
031700             INTO PASS-BOOKING-STATUS (WK-N-PASS-SUB)
031750         MOVE PASS-BOOKING-STATUS (WK-N-PASS-SUB)
031770                          TO PASS-CURRENT-STATUS (WK-N-PASS-SUB)
031800     END-IF.
031900 E199-PROCESS-ONE-PASSENGER-EX.
032000     EXIT.
032100*
032200*----------------------------------------------------------------*
032300 Z000-CLOSE-FILES.
032400*----------------------------------------------------------------*
032500     CLOSE CKT-BOOKING-INPUT-FILE
032600           CKT-BOOKING-MASTER.
032700 Z099-CLOSE-FILES-EX.
032800     EXIT.
032900*
033000******************************************************************
033100*************** END OF PROGRAM SOURCE - CKTBKCR ****************
033200******************************************************************
