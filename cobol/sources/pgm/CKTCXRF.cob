000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTCXRF.
000500 AUTHOR.         BNARAYAN.
000600 INSTALLATION.   CHUKCHUKGO RESERVATIONS.
000700 DATE-WRITTEN.   25 JUL 1998.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE CANCELLATION/REFUND BATCH DRIVER.  IT
001200*               READS CKT-CANCEL-REQUEST-FILE ONE REQUEST AT A
001300*               TIME, LOOKS THE PNR UP AGAINST AN IN-MEMORY INDEX
001400*               OF CKT-BOOKING-MASTER BUILT AT START-UP, CHECKS
001500*               THE CALLER'S EMAIL AGAINST THE BOOKING'S AUTH KEY
001600*               AND THE BK-CAN-CANCEL SWITCH, WORKS OUT THE
001700*               REFUND PERCENTAGE FROM HOURS-TO-DEPARTURE AND A
001800*               FLAT CANCELLATION FEE BY TRAVEL CLASS, REWRITES
001900*               THE BOOKING AND WRITES ONE RESULT LINE.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* CKT012  25/07/1998 BNARAYAN - INITIAL BUILD                    CKT012
002500*----------------------------------------------------------------
002600* CKT016  08/12/1998 SSHETH   - REQ 1288 - EMAIL AUTH CHECK       CKT016
002700*                    ADDED, SEE CKFCXRQ HISTORY                  CKT016
002800*----------------------------------------------------------------
002900* CKT020  19/11/1998 SSHETH   - Y2K REMEDIATION SWEEP - CONFIRMED CKT020
003000*                    CX-CURRENT-DATE ALREADY CCYYMMDD, NO CHANGE  CKT020
003100*----------------------------------------------------------------
003200* CKT022  11/03/1999 SSHETH   - REQ 1355 - CANCELLATION-RESULT    CKT022
003300*                    MOVED TO ITS OWN COPYBOOK, SEE CKFCXRS       CKT022
003400*----------------------------------------------------------------
003410* CKT029  26/07/1999 RAMRAO   - REQ 1420 - E000 WAS SUBTRACTING   CKT029
003420*                    ONE FLAT CANCELLATION FEE PER BOOKING - FEE  CKT029
003430*                    TABLE IS A PER-PASSENGER FLAT RATE, SO THE   CKT029
003440*                    FEE IS NOW MULTIPLIED BY BK-PASSENGER-COUNT  CKT029
003450*                    BEFORE IT COMES OFF THE GROSS REFUND         CKT029
003460*----------------------------------------------------------------
003470* CKT030  26/07/1999 RAMRAO   - REQ 1420 - D100 AND F000/F100      CKT030
003480*                    WERE COMPARING/SETTING BK-BOOKING-STATUS AND CKT030
003490*                    PASS-CURRENT-STATUS AGAINST THE ALL-CAPS      CKT030
003500*                    LITERAL "CANCELLED" - CKTBKCR SETS THE MIXED CKT030
003510*                    CASE "Cancelled" EVERYWHERE ELSE, SO THE      CKT030
003520*                    COMPARE NEVER MATCHED - NOW STANDARDISED ON   CKT030
003530*                    "Cancelled" HERE TOO                          CKT030
003540*----------------------------------------------------------------
003550* CKT041  14/03/2001 SSHETH   - REQ 1587 - CASE OF STATUS         CKT041
003560*                    LITERALS STANDARDISED SYSTEM-WIDE, SEE        CKT041
003570*                    CKTBKCR HISTORY FOR THE COMPANION CHANGE      CKT041
003580*----------------------------------------------------------------
003590 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CKT-CANCEL-REQUEST-FILE ASSIGN TO CKTCXIN
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WK-C-FILE-STATUS.
004900*
005000     SELECT CKT-CANCEL-RESULTS-FILE ASSIGN TO CKTCXOT
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WK-C-FILE-STATUS.
005300*
005400     SELECT CKT-BOOKING-MASTER ASSIGN TO CKTBKMS
005500         ORGANIZATION IS RELATIVE
005600         ACCESS MODE IS DYNAMIC
005700         RELATIVE KEY IS WK-N-REL-KEY
005800         FILE STATUS IS WK-C-FILE-STATUS.
005900*
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400***************
006500 FD  CKT-CANCEL-REQUEST-FILE
006600     LABEL RECORDS ARE OMITTED.
006700 COPY CKFCXRQ.
006800*
006900 FD  CKT-CANCEL-RESULTS-FILE
007000     LABEL RECORDS ARE OMITTED.
007100 COPY CKFCXRS.
007200*
007300 FD  CKT-BOOKING-MASTER
007400     LABEL RECORDS ARE OMITTED.
007500 COPY CKFBKGR.
007600*
007700 WORKING-STORAGE SECTION.
007800*************************
007900 01  FILLER                          PIC X(24)        VALUE
008000     "** PROGRAM CKTCXRF   **".
008100*
008200 01  WK-C-COMMON.
008300     COPY CKFCMWS.
008400*
008500 01  WK-N-REL-KEY                    PIC 9(06) COMP.
008600*
008700* ---------------- PNR-TO-RELATIVE-NUMBER INDEX ----------------*
008800*   BUILT ONCE AT START-UP BY A SEQUENTIAL PASS OF THE RELATIVE
008900*   BOOKING-MASTER FILE, SINCE THIS SHOP HAS NO ISAM/KSDS HANDLER
009000*   AVAILABLE TO THIS BATCH SUITE (SEE CKFBKGR HEADER).  TABLE IS
009100*   CAPPED AT 2000 BOOKINGS PER RUN - BOOKINGS BEYOND THAT ARE
009200*   SKIPPED AND CANNOT BE CANCELLED IN THIS RUN, SEE A199.
009300 01  WK-PNR-INDEX-TABLE.
009400     05  WK-PNR-INDEX-ENTRY OCCURS 2000 TIMES
009500                        INDEXED BY WK-PNR-IDX.
009600         10  WK-PNR-IDX-PNR          PIC 9(10).
009700         10  WK-PNR-IDX-RELNUM       PIC 9(06) COMP.
009750     05  FILLER                      PIC X(02).
009800*
009900* --------------- HARDCODED FLAT CANCELLATION FEE TABLE ---------*
010000 01  WK-C-FEE-TABLE-VALUES.
010100     05  FILLER.
010200         10  FILLER                  PIC X(02) VALUE "SL".
010300         10  FILLER                  PIC 9(05)V99 VALUE 00120.00.
010400     05  FILLER.
010500         10  FILLER                  PIC X(02) VALUE "3A".
010600         10  FILLER                  PIC 9(05)V99 VALUE 00240.00.
010700     05  FILLER.
010800         10  FILLER                  PIC X(02) VALUE "2A".
010900         10  FILLER                  PIC 9(05)V99 VALUE 00240.00.
011000     05  FILLER.
011100         10  FILLER                  PIC X(02) VALUE "1A".
011200         10  FILLER                  PIC 9(05)V99 VALUE 00240.00.
011300 01  WK-C-FEE-TABLE REDEFINES WK-C-FEE-TABLE-VALUES.
011400     05  WK-C-FEE-ENTRY OCCURS 4 TIMES INDEXED BY WK-FEE-IDX.
011500         10  WK-C-FEE-CLASS-CODE    PIC X(02).
011600         10  WK-C-FEE-AMOUNT        PIC 9(05)V99.
011700*
011800* ------------------ PROGRAM WORKING STORAGE -------------------*
011900 01  WK-N-WORK-AREA.
012000     05  WK-N-TABLE-COUNT           PIC 9(04) COMP VALUE 0.
012100     05  WK-N-PASS-SUB              PIC 9(02) COMP.
012200     05  FILLER                     PIC X(02).
012300*
012400 01  WS-SWITCH-AREA.
012500     05  WS-PNR-FOUND               PIC X(01) VALUE "N".
012600         88  WS-PNR-WAS-FOUND              VALUE "Y".
012700     05  WS-FEE-FOUND               PIC X(01) VALUE "N".
012800         88  WS-FEE-WAS-FOUND              VALUE "Y".
012900     05  FILLER                     PIC X(02).
013000*
013100 01  WK-N-REFUND-PCT                PIC 9(03) COMP.
013200 01  WK-C-FLAT-FEE                  PIC 9(05)V99 COMP-3.
013300 01  WK-C-GROSS-REFUND              PIC 9(07)V99 COMP-3.
013400*
013500* -------------------- DEBUG/DISPLAY VIEWS ----------------------*
013600 01  WK-C-PNR-DEBUG-NUM             PIC 9(10).
013700 01  WK-C-PNR-DEBUG-ALPHA REDEFINES WK-C-PNR-DEBUG-NUM
013800                                    PIC X(10).
013900*
014000 01  WK-C-RELKEY-DEBUG-NUM          PIC 9(06).
014100 01  WK-C-RELKEY-DEBUG-ALPHA REDEFINES WK-C-RELKEY-DEBUG-NUM
014200                                    PIC X(06).
014300*
014400*****************
014500 PROCEDURE DIVISION.
014600*****************
014700 MAIN-MODULE.
014800     PERFORM A000-OPEN-FILES
014900         THRU A099-OPEN-FILES-EX.
015000     PERFORM A100-BUILD-PNR-INDEX
015100         THRU A199-BUILD-PNR-INDEX-EX.
015200     PERFORM C000-READ-REQUEST
015300         THRU C099-READ-REQUEST-EX.
015400     PERFORM B000-PROCESS-ONE-REQUEST
015500         THRU B099-PROCESS-ONE-REQUEST-EX
015600         UNTIL WK-C-END-OF-FILE.
015700     PERFORM Z000-CLOSE-FILES
015800         THRU Z099-CLOSE-FILES-EX.
015900     STOP RUN.
016000*
016100*----------------------------------------------------------------*
016200 A000-OPEN-FILES.
016300*----------------------------------------------------------------*
016400     OPEN INPUT  CKT-CANCEL-REQUEST-FILE
016500                 CKT-BOOKING-MASTER.
016600     IF NOT WK-C-SUCCESSFUL
016700         DISPLAY "CKTCXRF - OPEN FILE ERROR - INPUT SIDE"
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900         GO TO A099-OPEN-FILES-EX
017000     END-IF.
017100     OPEN OUTPUT CKT-CANCEL-RESULTS-FILE.
017200     IF NOT WK-C-SUCCESSFUL
017300         DISPLAY "CKTCXRF - OPEN FILE ERROR - CKTCXOT"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017500     END-IF.
017600 A099-OPEN-FILES-EX.
017700     EXIT.
017800*
017900*----------------------------------------------------------------*
018000 A100-BUILD-PNR-INDEX.
018100*----------------------------------------------------------------*
018200     READ CKT-BOOKING-MASTER NEXT RECORD
018300         AT END
018400         MOVE "10" TO WK-C-FILE-STATUS
018500     END-READ.
018700     PERFORM A110-INDEX-ONE-RECORD
018800         THRU A119-INDEX-ONE-RECORD-EX
018900         UNTIL WK-C-END-OF-FILE.
019000     MOVE "00" TO WK-C-FILE-STATUS.
019100 A199-BUILD-PNR-INDEX-EX.
019200     EXIT.
019300*
019400*----------------------------------------------------------------*
019500 A110-INDEX-ONE-RECORD.
019600*----------------------------------------------------------------*
019700     IF  WK-N-TABLE-COUNT < 2000
019800         ADD 1 TO WK-N-TABLE-COUNT
020000         MOVE BK-PNR-NUMBER TO WK-PNR-IDX-PNR (WK-N-TABLE-COUNT)
020100         MOVE WK-N-REL-KEY  TO WK-PNR-IDX-RELNUM (WK-N-TABLE-COUNT)
020200     END-IF.
020400     READ CKT-BOOKING-MASTER NEXT RECORD
020500         AT END
020600         MOVE "10" TO WK-C-FILE-STATUS
020700     END-READ.
020800 A119-INDEX-ONE-RECORD-EX.
020900     EXIT.
021000*
021100*----------------------------------------------------------------*
021200 B000-PROCESS-ONE-REQUEST.
021300*----------------------------------------------------------------*
021500     INITIALIZE CKF-CXRS-RESULT.
021600     MOVE CX-PNR-NUMBER   TO CX-RESULT-PNR-NUMBER
021700                             WK-C-PNR-DEBUG-NUM.
021800     MOVE "N"             TO CX-CANCELLED-FLAG.
021900     MOVE 0               TO CX-REFUND-AMOUNT.
022000     MOVE SPACES          TO CX-REJECT-REASON.
022100*
022200     PERFORM D000-FIND-BOOKING
022300         THRU D099-FIND-BOOKING-EX.
022400     IF  WS-PNR-WAS-FOUND
022500         PERFORM D100-AUTH-AND-ELIGIBILITY
022600             THRU D199-AUTH-AND-ELIGIBILITY-EX
022700     ELSE
022800         MOVE "CKT0041" TO CX-REJECT-REASON
022900     END-IF.
023000*
023100     IF  CX-REJECT-REASON = SPACES
023200         PERFORM E000-COMPUTE-REFUND
023300             THRU E099-COMPUTE-REFUND-EX
023400         PERFORM F000-UPDATE-BOOKING
023500             THRU F099-UPDATE-BOOKING-EX
023600         MOVE "Y" TO CX-CANCELLED-FLAG
023700     END-IF.
023800*
023900     WRITE CKF-CXRS-RESULT.
024000     IF NOT WK-C-SUCCESSFUL
024100         DISPLAY "CKTCXRF - WRITE ERROR - CKTCXOT"
024200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300     END-IF.
024400*
024500     PERFORM C000-READ-REQUEST
024600         THRU C099-READ-REQUEST-EX.
024700 B099-PROCESS-ONE-REQUEST-EX.
024800     EXIT.
024900*
025000*----------------------------------------------------------------*
025100 C000-READ-REQUEST.
025200*----------------------------------------------------------------*
025300     READ CKT-CANCEL-REQUEST-FILE
025400         AT END
025500         MOVE "10" TO WK-C-FILE-STATUS
025600     END-READ.
025700 C099-READ-REQUEST-EX.
025800     EXIT.
025900*
026000*----------------------------------------------------------------*
026100 D000-FIND-BOOKING.
026200*----------------------------------------------------------------*
026300     MOVE "N" TO WS-PNR-FOUND.
026400     SET WK-PNR-IDX TO 1.
026500     PERFORM D010-SCAN-ONE-ENTRY
026600         THRU D019-SCAN-ONE-ENTRY-EX
026700         VARYING WK-PNR-IDX FROM 1 BY 1
026800         UNTIL WK-PNR-IDX > WK-N-TABLE-COUNT
026900            OR WS-PNR-WAS-FOUND.
027000     IF  WS-PNR-WAS-FOUND
027100         MOVE WK-N-REL-KEY TO WK-C-RELKEY-DEBUG-NUM
027200         READ CKT-BOOKING-MASTER
027300             INVALID KEY
027400             MOVE "N" TO WS-PNR-FOUND
027500         END-READ
027600     END-IF.
027700 D099-FIND-BOOKING-EX.
027800     EXIT.
027900*
028000*----------------------------------------------------------------*
028100 D010-SCAN-ONE-ENTRY.
028200*----------------------------------------------------------------*
028300     IF  WK-PNR-IDX-PNR (WK-PNR-IDX) = CX-PNR-NUMBER
028400         MOVE "Y" TO WS-PNR-FOUND
028500         MOVE WK-PNR-IDX-RELNUM (WK-PNR-IDX) TO WK-N-REL-KEY
028600     END-IF.
028700 D019-SCAN-ONE-ENTRY-EX.
028800     EXIT.
028900*
029000*----------------------------------------------------------------*
029100 D100-AUTH-AND-ELIGIBILITY.
029200*----------------------------------------------------------------*
029300     IF  BK-CONTACT-EMAIL NOT = CX-CONTACT-EMAIL
029400         MOVE "CKT0042" TO CX-REJECT-REASON
029500         GO TO D199-AUTH-AND-ELIGIBILITY-EX
029600     END-IF.
029700     IF  NOT BK-CANCELLABLE
029800         MOVE "CKT0043" TO CX-REJECT-REASON
029900         GO TO D199-AUTH-AND-ELIGIBILITY-EX
030000     END-IF.
030100     IF  BK-BOOKING-STATUS = "Cancelled"
030200         MOVE "CKT0044" TO CX-REJECT-REASON
030300     END-IF.
030400 D199-AUTH-AND-ELIGIBILITY-EX.
030500     EXIT.
030600*
030700*----------------------------------------------------------------*
030800 E000-COMPUTE-REFUND.
030900*----------------------------------------------------------------*
031000*    REFUND PERCENTAGE SCHEDULE BY HOURS-TO-DEPARTURE.
031100     EVALUATE TRUE
031200         WHEN CX-HOURS-TO-DEPARTURE > 48
031300             MOVE 100 TO WK-N-REFUND-PCT
031400         WHEN CX-HOURS-TO-DEPARTURE > 12
031500             MOVE 75  TO WK-N-REFUND-PCT
031600         WHEN CX-HOURS-TO-DEPARTURE > 6
031700             MOVE 50  TO WK-N-REFUND-PCT
031800         WHEN OTHER
031900             MOVE 0   TO WK-N-REFUND-PCT
032000     END-EVALUATE.
032100*
032200     COMPUTE WK-C-GROSS-REFUND ROUNDED =
032300         BK-TOTAL-FARE * WK-N-REFUND-PCT / 100.
032400*
032500     MOVE "N" TO WS-FEE-FOUND.
032600     MOVE 0   TO WK-C-FLAT-FEE.
032700     IF  WK-N-REFUND-PCT > 0
032800         PERFORM E100-SCAN-FEE-TABLE
032900             THRU E199-SCAN-FEE-TABLE-EX
033000             VARYING WK-FEE-IDX FROM 1 BY 1
033100             UNTIL WK-FEE-IDX > 4
033200                OR WS-FEE-WAS-FOUND
033300         IF  NOT WS-FEE-WAS-FOUND
033400             MOVE 60.00 TO WK-C-FLAT-FEE
033500         END-IF
033550         COMPUTE WK-C-FLAT-FEE = WK-C-FLAT-FEE * BK-PASSENGER-COUNT
033600     END-IF.
033700*
033800     COMPUTE CX-REFUND-AMOUNT ROUNDED =
033900         WK-C-GROSS-REFUND - WK-C-FLAT-FEE.
034000     IF  CX-REFUND-AMOUNT < 0
034100         MOVE 0 TO CX-REFUND-AMOUNT
034200     END-IF.
034300 E099-COMPUTE-REFUND-EX.
034400     EXIT.
034500*
034600*----------------------------------------------------------------*
034700 E100-SCAN-FEE-TABLE.
034800*----------------------------------------------------------------*
034900     IF  WK-C-FEE-CLASS-CODE (WK-FEE-IDX) = BK-TRAVEL-CLASS
035000         MOVE "Y" TO WS-FEE-FOUND
035100         MOVE WK-C-FEE-AMOUNT (WK-FEE-IDX) TO WK-C-FLAT-FEE
035200     END-IF.
035300 E199-SCAN-FEE-TABLE-EX.
035400     EXIT.
035500*
035600*----------------------------------------------------------------*
035700 F000-UPDATE-BOOKING.
035800*----------------------------------------------------------------*
035900     MOVE "Cancelled" TO BK-BOOKING-STATUS.
036000     MOVE "N"         TO BK-CAN-CANCEL.
036100     PERFORM F100-CANCEL-ONE-PASSENGER
036200         THRU F199-CANCEL-ONE-PASSENGER-EX
036300         VARYING WK-N-PASS-SUB FROM 1 BY 1
036400         UNTIL WK-N-PASS-SUB > BK-PASSENGER-COUNT.
036500     REWRITE CKF-BKGR-RECORD.
036600     IF NOT WK-C-SUCCESSFUL
036700         DISPLAY "CKTCXRF - REWRITE ERROR - CKTBKMS"
036800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036900     END-IF.
037000 F099-UPDATE-BOOKING-EX.
037100     EXIT.
037200*
037300*----------------------------------------------------------------*
037400 F100-CANCEL-ONE-PASSENGER.
037500*----------------------------------------------------------------*
037600     MOVE "Cancelled" TO PASS-CURRENT-STATUS (WK-N-PASS-SUB).
037700 F199-CANCEL-ONE-PASSENGER-EX.
037800     EXIT.
037900*
038000*----------------------------------------------------------------*
038100 Z000-CLOSE-FILES.
038200*----------------------------------------------------------------*
038300     CLOSE CKT-CANCEL-REQUEST-FILE
038400           CKT-CANCEL-RESULTS-FILE
038500           CKT-BOOKING-MASTER.
038600 Z099-CLOSE-FILES-EX.
038700     EXIT.
038800*
038900******************************************************************
039000*************** END OF PROGRAM SOURCE - CKTCXRF ****************
039100******************************************************************
