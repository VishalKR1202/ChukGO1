000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTDTVL.
000500 AUTHOR.         RAMRAO.
000600 INSTALLATION.   CHUKCHUKGO RESERVATIONS.
000700 DATE-WRITTEN.   06 FEB 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A JOURNEY
001200*               DATE (REAL CALENDAR DATE, NOT IN THE PAST) AND TO
001300*               DECIDE WHETHER A TRAIN'S ARRIVAL FALLS ON THE NEXT
001400*               CALENDAR DAY (ARRIVAL-TIME EARLIER THAN DEPARTURE-
001500*               TIME, BOTH READ AS HH:MM).
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* CKT006  06/02/1997 RAMRAO   - INITIAL BUILD                    CKT006
002100*----------------------------------------------------------------
002200* CKT015  19/11/1998 SSHETH   - Y2K REMEDIATION SWEEP - CONFIRMED CKT015
002300*                    4-DIGIT CENTURY YEAR ALREADY CARRIED IN      CKT015
002400*                    WK-DTVL-JOURNEY-DATE, LEAP YEAR TEST ALREADY CKT015
002500*                    CENTURY-SAFE, NO CHANGE REQUIRED             CKT015
002600*----------------------------------------------------------------
002620* CKT028  21/07/1999 BNARAYAN - REQ 1419 - C000-CHECK-NEXT-DAY-   CKT028
002640*                    ARRIVAL WAS ADDING 1 TO THE CCYYMMDD DIGIT   CKT028
002660*                    STRING DIRECTLY, SO A 31ST ROLLED TO AN      CKT028
002680*                    INVALID "32" INSTEAD OF THE 1ST OF THE NEXT  CKT028
002700*                    MONTH - NOW REUSES THE DAYS-IN-MONTH/LEAP-   CKT028
002720*                    YEAR WORK ALREADY DONE FOR THE JOURNEY DATE  CKT028
002740*                    AT A100/A200 TO ROLL DAY/MONTH/YEAR PROPERLY CKT028
002760*----------------------------------------------------------------
002765* CKT046  04/04/2001 RAMRAO   - REQ 1596 - REVIEWED LEAP-YEAR AND  CKT046
002770*                    ROLLOVER LOGIC FOR THE 2001 TARIFF REFRESH,   CKT046
002775*                    NO CHANGE REQUIRED, SIGNED OFF                CKT046
002778*----------------------------------------------------------------
002781* CKT047  21/04/2001 RAMRAO   - REQ 1598 - CKTSRCH NOW CALLS THIS  CKT047
002782*                    ROUTINE DIRECTLY - ONCE FOR THE REQUEST       CKT047
002783*                    JOURNEY DATE ITSELF AND AGAIN PER CANDIDATE   CKT047
002784*                    TRAIN FOR THE NEXT-DAY-ARRIVAL FLAG - NO      CKT047
002785*                    LOGIC CHANGE HERE, JUST ITS FIRST REAL CALLER CKT047
002786*----------------------------------------------------------------
002790 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003500*
003600***************
003700 DATA DIVISION.
003800***************
003900 WORKING-STORAGE SECTION.
004000*************************
004100 01  FILLER                          PIC X(24)        VALUE
004200     "** PROGRAM CKTDTVL   **".
004300*
004400* ------------------ PROGRAM WORKING STORAGE -------------------*
004500 01  WK-C-JOURNEY-DATE-NUM       PIC 9(08).
004600 01  WK-C-JOURNEY-DATE-PARTS REDEFINES WK-C-JOURNEY-DATE-NUM.
004700     05  WK-N-J-CCYY             PIC 9(04).
004800     05  WK-N-J-MM               PIC 9(02).
004900     05  WK-N-J-DD               PIC 9(02).
005000*
005100 01  WK-C-DEPARTURE-TIME-NUM     PIC 9(04).
005200 01  WK-C-DEP-TIME-PARTS REDEFINES WK-C-DEPARTURE-TIME-NUM.
005300     05  WK-N-DEP-HH             PIC 9(02).
005400     05  WK-N-DEP-MM             PIC 9(02).
005500*
005600 01  WK-C-ARRIVAL-TIME-NUM       PIC 9(04).
005700 01  WK-C-ARR-TIME-PARTS REDEFINES WK-C-ARRIVAL-TIME-NUM.
005800     05  WK-N-ARR-HH             PIC 9(02).
005900     05  WK-N-ARR-MM             PIC 9(02).
006000*
006100 01  WK-N-WORK-AREA.
006200     05  WK-N-DAYS-IN-MONTH     PIC 9(02) COMP.
006300     05  WS-LEAP-YEAR           PIC X(01) VALUE "N".
006400         88  WS-IS-LEAP-YEAR            VALUE "Y".
006500     05  WK-N-CENTURY-TEST      PIC 9(02) COMP.
006600     05  WK-N-4-TEST            PIC 9(02) COMP.
006700     05  WK-N-100-TEST          PIC 9(02) COMP.
006800     05  WK-N-400-TEST          PIC 9(02) COMP.
006900     05  FILLER                 PIC X(02).
007000*
007100*****************
007200 LINKAGE SECTION.
007300*****************
007400 COPY CKFDTVL.
007500 EJECT
007600*******************************************
007700 PROCEDURE DIVISION USING WK-DTVL.
007800*******************************************
007900 MAIN-MODULE.
008000     MOVE "Y"    TO WK-DTVL-VALID-FLAG.
008100     MOVE SPACES TO WK-DTVL-ERROR-CODE.
008200     MOVE "N"    TO WK-DTVL-NEXT-DAY-FLAG.
008300     MOVE WK-DTVL-JOURNEY-DATE TO WK-DTVL-ARRIVAL-DATE.
008400*
008500     PERFORM A000-VALIDATE-DATE
008600         THRU A099-VALIDATE-DATE-EX.
008700     IF  WK-DTVL-DATE-IS-VALID
008800         PERFORM B000-CHECK-PAST-DATE
008900             THRU B099-CHECK-PAST-DATE-EX
009000     END-IF.
009100     IF  WK-DTVL-DATE-IS-VALID
009200         PERFORM C000-CHECK-NEXT-DAY-ARRIVAL
009300             THRU C099-CHECK-NEXT-DAY-ARRIVAL-EX
009400     END-IF.
009500     GOBACK.
009600*
009700*----------------------------------------------------------------*
009800 A000-VALIDATE-DATE.
009900*----------------------------------------------------------------*
010000     MOVE WK-DTVL-JOURNEY-DATE TO WK-C-JOURNEY-DATE-NUM.
010100*
010200     IF  WK-N-J-MM < 1 OR WK-N-J-MM > 12
010300         MOVE "N"       TO WK-DTVL-VALID-FLAG
010400         MOVE "CKT0031" TO WK-DTVL-ERROR-CODE
010500         GO TO A099-VALIDATE-DATE-EX
010600     END-IF.
010700*
010800     PERFORM A100-DETERMINE-LEAP-YEAR
010900         THRU A199-DETERMINE-LEAP-YEAR-EX.
011000     PERFORM A200-DAYS-IN-MONTH
011100         THRU A299-DAYS-IN-MONTH-EX.
011200*
011300     IF  WK-N-J-DD < 1 OR WK-N-J-DD > WK-N-DAYS-IN-MONTH
011400         MOVE "N"       TO WK-DTVL-VALID-FLAG
011500         MOVE "CKT0031" TO WK-DTVL-ERROR-CODE
011600     END-IF.
011700 A099-VALIDATE-DATE-EX.
011800     EXIT.
011900*
012000*----------------------------------------------------------------*
012100 A100-DETERMINE-LEAP-YEAR.
012200*----------------------------------------------------------------*
012300     MOVE "N" TO WS-LEAP-YEAR.
012400     DIVIDE WK-N-J-CCYY BY 4   GIVING WK-N-CENTURY-TEST
012500         REMAINDER WK-N-4-TEST.
012600     DIVIDE WK-N-J-CCYY BY 100 GIVING WK-N-CENTURY-TEST
012700         REMAINDER WK-N-100-TEST.
012800     DIVIDE WK-N-J-CCYY BY 400 GIVING WK-N-CENTURY-TEST
012900         REMAINDER WK-N-400-TEST.
013000     IF  WK-N-4-TEST = 0
013100         IF  WK-N-100-TEST NOT = 0 OR WK-N-400-TEST = 0
013200             MOVE "Y" TO WS-LEAP-YEAR
013300         END-IF
013400     END-IF.
013500 A199-DETERMINE-LEAP-YEAR-EX.
013600     EXIT.
013700*
013800*----------------------------------------------------------------*
013900 A200-DAYS-IN-MONTH.
014000*----------------------------------------------------------------*
014100     EVALUATE WK-N-J-MM
014200         WHEN 1  MOVE 31 TO WK-N-DAYS-IN-MONTH
014300         WHEN 3  MOVE 31 TO WK-N-DAYS-IN-MONTH
014400         WHEN 5  MOVE 31 TO WK-N-DAYS-IN-MONTH
014500         WHEN 7  MOVE 31 TO WK-N-DAYS-IN-MONTH
014600         WHEN 8  MOVE 31 TO WK-N-DAYS-IN-MONTH
014700         WHEN 10 MOVE 31 TO WK-N-DAYS-IN-MONTH
014800         WHEN 12 MOVE 31 TO WK-N-DAYS-IN-MONTH
014900         WHEN 4  MOVE 30 TO WK-N-DAYS-IN-MONTH
015000         WHEN 6  MOVE 30 TO WK-N-DAYS-IN-MONTH
015100         WHEN 9  MOVE 30 TO WK-N-DAYS-IN-MONTH
015200         WHEN 11 MOVE 30 TO WK-N-DAYS-IN-MONTH
015300         WHEN 2
015400             IF  WS-IS-LEAP-YEAR
015500                 MOVE 29 TO WK-N-DAYS-IN-MONTH
015600             ELSE
015700                 MOVE 28 TO WK-N-DAYS-IN-MONTH
015800             END-IF
015900     END-EVALUATE.
016000 A299-DAYS-IN-MONTH-EX.
016100     EXIT.
016200*
016300*----------------------------------------------------------------*
016400 B000-CHECK-PAST-DATE.
016500*----------------------------------------------------------------*
016600     IF  WK-DTVL-JOURNEY-DATE < WK-DTVL-SYSTEM-DATE
016700         MOVE "N"       TO WK-DTVL-VALID-FLAG
016800         MOVE "CKT0032" TO WK-DTVL-ERROR-CODE
016900     END-IF.
017000 B099-CHECK-PAST-DATE-EX.
017100     EXIT.
017200*
017300*----------------------------------------------------------------*
017400 C000-CHECK-NEXT-DAY-ARRIVAL.
017500*----------------------------------------------------------------*
017600     IF  WK-DTVL-DEPARTURE-TIME = SPACES
017700         OR WK-DTVL-ARRIVAL-TIME = SPACES
017800         GO TO C099-CHECK-NEXT-DAY-ARRIVAL-EX
017900     END-IF.
018000*
018100     MOVE WK-DTVL-DEPARTURE-TIME (1:2) TO WK-N-DEP-HH.
018200     MOVE WK-DTVL-DEPARTURE-TIME (4:2) TO WK-N-DEP-MM.
018300     MOVE WK-DTVL-ARRIVAL-TIME   (1:2) TO WK-N-ARR-HH.
018400     MOVE WK-DTVL-ARRIVAL-TIME   (4:2) TO WK-N-ARR-MM.
018500*
018600     IF  WK-C-ARRIVAL-TIME-NUM < WK-C-DEPARTURE-TIME-NUM
018700         MOVE "Y" TO WK-DTVL-NEXT-DAY-FLAG
018720         ADD 1 TO WK-N-J-DD
018740         IF  WK-N-J-DD > WK-N-DAYS-IN-MONTH
018760             MOVE 1 TO WK-N-J-DD
018780             ADD 1 TO WK-N-J-MM
018800             IF  WK-N-J-MM > 12
018820                 MOVE 1 TO WK-N-J-MM
018840                 ADD 1 TO WK-N-J-CCYY
018860             END-IF
018880         END-IF
018900         MOVE WK-C-JOURNEY-DATE-NUM TO WK-DTVL-ARRIVAL-DATE
019000     END-IF.
019100 C099-CHECK-NEXT-DAY-ARRIVAL-EX.
019200     EXIT.
019300*
019400******************************************************************
019500*************** END OF PROGRAM SOURCE - CKTDTVL ****************
019600******************************************************************
