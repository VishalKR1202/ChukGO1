000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTLKUP.
000500 AUTHOR.         RAMRAO.
000600 INSTALLATION.   CHUKCHUKGO RESERVATIONS.
000700 DATE-WRITTEN.   05 FEB 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP ONE TRAIN'S
001200*               TIMETABLE ROW BY TRAIN NUMBER AGAINST THE
001300*               HARDCODED TRAIN MASTER TABLE (CKFTRNM).  STATION
001400*               NAMES ARE NOT FILLED IN HERE - ONLY THE SEARCH
001500*               FLOW (CKTSRCH) STAMPS FROM/TO FOR DISPLAY.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* CKT005  05/02/1997 RAMRAO   - INITIAL BUILD                    CKT005
002100*----------------------------------------------------------------
002200* CKT010  16/06/1998 BNARAYAN - REQ 1184 - TABLE GREW TO 5 ROWS   CKT010
002300*                    (GATIMAAN EXPRESS ADDED), SCAN LIMIT         CKT010
002400*                    CHANGED FROM 4 TO 5, RECOMPILED             CKT010
002500*----------------------------------------------------------------
002510* CKT044  04/04/2001 BNARAYAN - REQ 1596 - ANNUAL FARE REVIEW -    CKT044
002520*                    CLASS FARES REKEYED FOR THE 2001 TARIFF,      CKT044
002530*                    TABLE SIZE UNCHANGED AT 5 ROWS                CKT044
002540*----------------------------------------------------------------
002600 EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003400*
003500***************
003600 DATA DIVISION.
003700***************
003800 WORKING-STORAGE SECTION.
003900*************************
004000 01  FILLER                          PIC X(24)        VALUE
004100     "** PROGRAM CKTLKUP   **".
004200*
004300* ------------------ PROGRAM WORKING STORAGE -------------------*
004400 01  WK-C-WORK-AREA.
004500     05  WS-FOUND               PIC X(01) VALUE "N".
004600         88  WS-TRAIN-FOUND             VALUE "Y".
004700     05  FILLER                 PIC X(03).
004800*
004900 01  WK-N-SCAN-AREA.
005000     05  WK-N-SCAN-LIMIT        PIC 9(02) COMP VALUE 5.
005100     05  WK-N-DAY-SUB           PIC 9(02) COMP.
005200     05  WK-N-CLASS-SUB         PIC 9(02) COMP.
005300     05  FILLER                 PIC X(02).
005310*
005320* ------------------ DEBUG/DISPLAY VIEWS ONLY ---------------------*
005330 01  WK-C-CALLED-TRAIN-NUM      PIC X(05).
005340*                                   COPY OF WK-LKUP-TRAIN-NUMBER
005350 01  WK-C-CALLED-TRAIN-NUM-N REDEFINES WK-C-CALLED-TRAIN-NUM
005360                                 PIC 9(05).
005370*
005380 01  WK-C-SCAN-COUNT-NUM        PIC 9(02).
005390 01  WK-C-SCAN-COUNT-ALPHA REDEFINES WK-C-SCAN-COUNT-NUM
005400                                 PIC X(02).
005410*
005420 01  WK-C-FOUND-FLAG-NUM        PIC 9(01).
005430 01  WK-C-FOUND-FLAG-ALPHA REDEFINES WK-C-FOUND-FLAG-NUM
005440                                 PIC X(01).
005450*
005500* ------------ HARDCODED TRAIN MASTER TABLE (5 ROWS) ------------*
005600 COPY CKFTRNM.
005700*
005800*****************
005900 LINKAGE SECTION.
006000*****************
006100 COPY CKFLKUP.
006200 EJECT
006300*******************************************
006400 PROCEDURE DIVISION USING WK-LKUP.
006500*******************************************
006600 MAIN-MODULE.
006700     PERFORM A000-PROCESS-CALLED-ROUTINE
006800         THRU A099-PROCESS-CALLED-ROUTINE-EX.
006900     GOBACK.
007000*
007100*----------------------------------------------------------------*
007200 A000-PROCESS-CALLED-ROUTINE.
007300*----------------------------------------------------------------*
007400     MOVE "N"    TO WS-FOUND.
007450     MOVE WK-LKUP-TRAIN-NUMBER TO WK-C-CALLED-TRAIN-NUM.
007500     MOVE SPACES TO WK-LKUP-OUTPUT.
007600     MOVE 1      TO CKF-TRNM-IDX.
007700*
007800     PERFORM B100-SCAN-TABLE
007900         THRU B199-SCAN-TABLE-EX
008000         VARYING CKF-TRNM-IDX FROM 1 BY 1
008100         UNTIL CKF-TRNM-IDX > WK-N-SCAN-LIMIT
008200            OR WS-TRAIN-FOUND.
008300*
008400     IF  WS-TRAIN-FOUND
008500         PERFORM C100-MOVE-FOUND-ROW
008600             THRU C199-MOVE-FOUND-ROW-EX
008700     ELSE
008800         PERFORM C200-MOVE-UNKNOWN-ROW
008900             THRU C299-MOVE-UNKNOWN-ROW-EX
009000     END-IF.
009100*
009200 A099-PROCESS-CALLED-ROUTINE-EX.
009300     EXIT.
009400*
009500*----------------------------------------------------------------*
009600 B100-SCAN-TABLE.
009700*----------------------------------------------------------------*
009800     IF  TRNM-T-TRAIN-NUMBER (CKF-TRNM-IDX)
009900             = WK-LKUP-TRAIN-NUMBER
010000         MOVE "Y" TO WS-FOUND
010100     END-IF.
010200 B199-SCAN-TABLE-EX.
010300     EXIT.
010400*
010500*----------------------------------------------------------------*
010600 C100-MOVE-FOUND-ROW.
010700*----------------------------------------------------------------*
010800*    CKF-TRNM-IDX WAS STEPPED PAST THE MATCH BY THE PERFORM
010900*    VARYING ABOVE - BACK UP ONE BEFORE MOVING THE ROW.
011000     SET CKF-TRNM-IDX DOWN BY 1.
011100     MOVE "Y"                             TO WK-LKUP-FOUND-FLAG.
011200     MOVE TRNM-T-TRAIN-NAME (CKF-TRNM-IDX)
011300                                          TO WK-LKUP-TRAIN-NAME.
011400     MOVE TRNM-T-DEPARTURE-TIME (CKF-TRNM-IDX)
011500                                          TO WK-LKUP-DEPARTURE-TIME.
011600     MOVE TRNM-T-ARRIVAL-TIME (CKF-TRNM-IDX)
011700                                          TO WK-LKUP-ARRIVAL-TIME.
011800     MOVE TRNM-T-DURATION (CKF-TRNM-IDX)  TO WK-LKUP-DURATION.
011900     MOVE TRNM-T-DISTANCE-KM (CKF-TRNM-IDX)
012000                                          TO WK-LKUP-DISTANCE-KM.
012100     MOVE TRNM-T-CLASS-COUNT (CKF-TRNM-IDX)
012200                                          TO WK-LKUP-CLASS-COUNT.
012300*
012400     PERFORM D100-MOVE-RUNNING-DAYS
012500         THRU D199-MOVE-RUNNING-DAYS-EX
012600         VARYING WK-N-DAY-SUB FROM 1 BY 1
012700         UNTIL WK-N-DAY-SUB > 7.
012800*
012900     PERFORM D200-MOVE-CLASS-ENTRY
013000         THRU D299-MOVE-CLASS-ENTRY-EX
013100         VARYING WK-N-CLASS-SUB FROM 1 BY 1
013200         UNTIL WK-N-CLASS-SUB > 5.
013300 C199-MOVE-FOUND-ROW-EX.
013400     EXIT.
013500*
013600*----------------------------------------------------------------*
013700 C200-MOVE-UNKNOWN-ROW.
013800*----------------------------------------------------------------*
013900     MOVE "N"            TO WK-LKUP-FOUND-FLAG.
014000     MOVE "Unknown Train" TO WK-LKUP-TRAIN-NAME.
014100     MOVE "Unknown"      TO WK-LKUP-DEPARTURE-TIME
014200                            WK-LKUP-ARRIVAL-TIME
014300                            WK-LKUP-DURATION.
014400     MOVE ZEROS          TO WK-LKUP-DISTANCE-KM
014500                            WK-LKUP-CLASS-COUNT.
014600     PERFORM D100-MOVE-RUNNING-DAYS
014700         THRU D199-MOVE-RUNNING-DAYS-EX
014800         VARYING WK-N-DAY-SUB FROM 1 BY 1
014900         UNTIL WK-N-DAY-SUB > 7.
015000     MOVE ZEROS          TO WK-LKUP-CLASS-ENTRY (1)
015100                            WK-LKUP-CLASS-ENTRY (2)
015200                            WK-LKUP-CLASS-ENTRY (3)
015300                            WK-LKUP-CLASS-ENTRY (4)
015400                            WK-LKUP-CLASS-ENTRY (5).
015500 C299-MOVE-UNKNOWN-ROW-EX.
015600     EXIT.
015700*
015800*----------------------------------------------------------------*
015900 D100-MOVE-RUNNING-DAYS.
016000*----------------------------------------------------------------*
016100     IF  WS-TRAIN-FOUND
016200         MOVE TRNM-T-RUNNING-DAYS (CKF-TRNM-IDX, WK-N-DAY-SUB)
016300             TO WK-LKUP-RUNNING-DAYS (WK-N-DAY-SUB)
016400     ELSE
016500         MOVE 0 TO WK-LKUP-RUNNING-DAYS (WK-N-DAY-SUB)
016600     END-IF.
016700 D199-MOVE-RUNNING-DAYS-EX.
016800     EXIT.
016900*
017000*----------------------------------------------------------------*
017100 D200-MOVE-CLASS-ENTRY.
017200*----------------------------------------------------------------*
017300     MOVE TRNM-T-CLASS-CODE (CKF-TRNM-IDX, WK-N-CLASS-SUB)
017400         TO WK-LKUP-CLASS-CODE (WK-N-CLASS-SUB).
017500     MOVE TRNM-T-CLASS-FARE (CKF-TRNM-IDX, WK-N-CLASS-SUB)
017600         TO WK-LKUP-CLASS-FARE (WK-N-CLASS-SUB).
017700     MOVE TRNM-T-CLASS-AVAIL-STATUS (CKF-TRNM-IDX, WK-N-CLASS-SUB)
017800         TO WK-LKUP-CLASS-AVAIL-STATUS (WK-N-CLASS-SUB).
017900     MOVE TRNM-T-CLASS-AVAIL-COUNT (CKF-TRNM-IDX, WK-N-CLASS-SUB)
018000         TO WK-LKUP-CLASS-AVAIL-COUNT (WK-N-CLASS-SUB).
018100     MOVE TRNM-T-CLASS-RAC-NUMBER (CKF-TRNM-IDX, WK-N-CLASS-SUB)
018200         TO WK-LKUP-CLASS-RAC-NUMBER (WK-N-CLASS-SUB).
018300     MOVE TRNM-T-CLASS-WL-NUMBER (CKF-TRNM-IDX, WK-N-CLASS-SUB)
018400         TO WK-LKUP-CLASS-WL-NUMBER (WK-N-CLASS-SUB).
018500 D299-MOVE-CLASS-ENTRY-EX.
018600     EXIT.
018700*
018800******************************************************************
018900*************** END OF PROGRAM SOURCE - CKTLKUP ****************
019000******************************************************************
