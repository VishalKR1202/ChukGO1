000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTSRCH.
000500 AUTHOR.         RAMRAO.
000600 INSTALLATION.   CHUKCHUKGO RESERVATIONS.
000700 DATE-WRITTEN.   03 FEB 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  BATCH TRAIN SEARCH.  READS CKT-SEARCH-REQUEST-
001200*               FILE ONE REQUEST AT A TIME, SCANS THE HARDCODED
001300*               TRAIN MASTER TABLE (CKFTRNM), STAMPS THE
001400*               CALLER'S FROM/TO STATIONS ONTO EACH CANDIDATE
001500*               ROW, FILTERS BY RUNNING-DAY (CKTDOWK GIVES THE
001600*               DAY OF WEEK) AND BY TRAVEL CLASS WHEN ONE IS
001700*               REQUESTED, AND WRITES ONE CKT-SEARCH-RESULTS-
001800*               FILE LINE PER MATCHING TRAIN, IN TIMETABLE
001900*               ORDER.  NO TOTALS OR CONTROL BREAKS ARE TAKEN.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* CKT001  03/02/1997 RAMRAO   - INITIAL BUILD                    CKT001
002500*----------------------------------------------------------------
002600* CKT007  16/06/1998 BNARAYAN - REQ 1184 - SCAN LIMIT NOW A       CKT007
002700*                   WORKING-STORAGE ITEM SO IT TRACKS CKFTRNM    CKT007
002800*                   GROWING TO 5 ROWS WITHOUT A SOURCE CHANGE     CKT007
002900*                   HERE, ONLY A RECOMPILE                        CKT007
003000*----------------------------------------------------------------
003100* CKT015  19/11/1998 SSHETH   - Y2K REMEDIATION SWEEP - RUN DATE  CKT015
003200*                   NOW BUILT WITH AN EXPLICIT "20" CENTURY       CKT015
003300*                   LITERAL THE SAME WAY CKTBKCR DOES, REPLACING  CKT015
003400*                   THE OLD TWO-DIGIT YEAR COMPARE THAT WOULD     CKT015
003500*                   HAVE TREATED 00 AS EARLIER THAN 99            CKT015
003600*----------------------------------------------------------------
003700* CKT021  08/02/1999 SSHETH   - REQ 1330 - REQUESTS FOR A         CKT021
003800*                   JOURNEY-DATE EARLIER THAN TODAY, OR WITH AN   CKT021
003900*                   IMPOSSIBLE MONTH/DAY, NOW COME BACK WITH NO   CKT021
004000*                   RESULT LINES INSTEAD OF GARBAGE RUNNING-DAY   CKT021
004100*                   FILTERING - SEE C050-VALIDATE-REQUEST         CKT021
004200*----------------------------------------------------------------
004210* CKT042  20/03/2001 SSHETH   - REQ 1590 - RESULT LAYOUT NOTE ON   CKT042
004220*                   CKFSRCH CORRECTED - RESULTS LIVE IN THEIR OWN  CKT042
004230*                   CKFSRES COPYBOOK, NOT BACK ON CKF-TRNM-RECORD  CKT042
004240*----------------------------------------------------------------
004250* CKT047  21/04/2001 RAMRAO   - REQ 1598 - C050 WAS DOING ITS OWN  CKT047
004252*                   MONTH/DAY RANGE CHECK INSTEAD OF A REAL        CKT047
004254*                   CALENDAR-DATE TEST, SO A 30 FEB STILL PASSED - CKT047
004256*                   NOW CALLS CKTDTVL FOR BOTH THE REQUEST-LEVEL   CKT047
004258*                   DATE VALIDATION AND, PER CANDIDATE TRAIN, THE  CKT047
004260*                   NEXT-DAY-ARRIVAL CHECK, SEE D100/CKFSRES       CKT047
004262*----------------------------------------------------------------
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CKT-SEARCH-REQUEST-FILE ASSIGN TO CKTSRIN
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS WK-C-FILE-STATUS.
005700*
005800     SELECT CKT-SEARCH-RESULTS-FILE ASSIGN TO CKTSROT
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS WK-C-FILE-STATUS.
006100*
006200***************
006300 DATA DIVISION.
006400***************
006500 FILE SECTION.
006600*****************
006700 FD  CKT-SEARCH-REQUEST-FILE
006800     LABEL RECORDS ARE OMITTED.
006900 COPY CKFSRCH.
007000*
007100 FD  CKT-SEARCH-RESULTS-FILE
007200     LABEL RECORDS ARE OMITTED.
007300 COPY CKFSRES.
007400*
007500*************************
007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                          PIC X(24)        VALUE
007900     "** PROGRAM CKTSRCH   **".
008000*
008100* ------------------ PROGRAM WORKING STORAGE -------------------*
008200 01  WK-C-COMMON.
008300 COPY CKFCMWS.
008400*
008500 01  WS-SWITCH-AREA.
008600     05  WS-DATE-OK             PIC X(01) VALUE "Y".
008700         88  WS-JOURNEY-DATE-VALID      VALUE "Y".
008800     05  WS-CLASS-OK            PIC X(01).
008900         88  WS-CLASS-FILTER-OK         VALUE "Y".
009000     05  WS-CLASS-MATCHED       PIC X(01).
009100         88  WS-CLASS-WAS-MATCHED       VALUE "Y".
009200     05  FILLER                 PIC X(01).
009300*
009400 01  WK-N-SCAN-AREA.
009500     05  WK-N-SCAN-LIMIT        PIC 9(02) COMP VALUE 5.
009600     05  WK-N-CLASS-SUB         PIC 9(02) COMP.
009700     05  WK-N-DAY-INDEX         PIC 9(01) COMP.
009800     05  WK-N-MATCH-COUNT       PIC 9(03) COMP.
009900     05  FILLER                 PIC X(02).
010000*
010100* ----- RUN DATE, Y2K CENTURY-LITERAL FORM (SEE CKT015 ABOVE) -----*
010200 01  WK-C-RUN-DATE-AREA.
010300     05  WK-C-RUN-DATE-CEN      PIC X(02) VALUE "20".
010400     05  WK-C-RUN-DATE-YMD      PIC X(06).
010500 01  WK-C-RUN-DATE-NUM REDEFINES WK-C-RUN-DATE-AREA
010600                                 PIC 9(08).
010700*
010800* ----- REQUESTED JOURNEY DATE, YY/MM/DD BREAKOUT (CKT047 BELOW) -*
010900 01  WK-C-REQ-DATE-NUM           PIC 9(08).
011000 01  WK-C-REQ-DATE-PARTS REDEFINES WK-C-REQ-DATE-NUM.
011100     05  WK-N-REQ-CCYY           PIC 9(04).
011200     05  WK-N-REQ-MM             PIC 9(02).
011300     05  WK-N-REQ-DD             PIC 9(02).
011310*                                   DEBUG/DISPLAY VIEW ONLY - CKT047
011320*                                   MOVED THE REAL RANGE CHECK TO
011330*                                   CKTDTVL, KEPT THIS BREAKOUT FOR
011340*                                   ANY DUMP/TRACE THAT STILL NEEDS
011350*                                   THE REQUEST DATE BY PART
011400*
011500* ----- COUNT OF MATCHES WRITTEN FOR THE CURRENT REQUEST --------*
011600 01  WK-C-MATCH-COUNT-EDIT       PIC 9(03).
011700 01  WK-C-MATCH-COUNT-ALPHA REDEFINES WK-C-MATCH-COUNT-EDIT
011800                                 PIC X(03).
011900*                                   DEBUG/DISPLAY VIEW ONLY
012000*
012100* ------------ HARDCODED TRAIN MASTER TABLE (5 ROWS) ------------*
012200 COPY CKFTRNM.
012300*
012400* ---------------- DAY-OF-WEEK SUBROUTINE PARAMETER --------------*
012500 COPY CKFDOWK.
012510*
012520* ---------- DATE-VALIDATE/NEXT-DAY-ARRIVAL PARAMETER ------------*
012530 COPY CKFDTVL.
012600 EJECT
012700*******************************
012800 PROCEDURE DIVISION.
012900*******************************
013000 MAIN-MODULE.
013100     PERFORM A000-OPEN-FILES
013200         THRU A099-OPEN-FILES-EX.
013300     PERFORM C000-READ-REQUEST
013400         THRU C099-READ-REQUEST-EX.
013500     PERFORM B100-SEARCH-LOOP
013600         THRU B199-SEARCH-LOOP-EX
013700         UNTIL WK-C-END-OF-FILE.
013800     PERFORM Z000-CLOSE-FILES
013900         THRU Z099-CLOSE-FILES-EX.
014000     STOP RUN.
014100*
014200*----------------------------------------------------------------*
014300 A000-OPEN-FILES.
014400*----------------------------------------------------------------*
014500     OPEN INPUT  CKT-SEARCH-REQUEST-FILE.
014600     IF  NOT WK-C-SUCCESSFUL
014700         DISPLAY "CKTSRCH - OPEN FAILED - SEARCH REQUEST - "
014800             WK-C-FILE-STATUS
014900     END-IF.
015000*
015100     OPEN OUTPUT CKT-SEARCH-RESULTS-FILE.
015200     IF  NOT WK-C-SUCCESSFUL
015300         DISPLAY "CKTSRCH - OPEN FAILED - SEARCH RESULTS - "
015400             WK-C-FILE-STATUS
015500     END-IF.
015600*
015700     ACCEPT WK-C-RUN-DATE-YMD FROM DATE.
015800 A099-OPEN-FILES-EX.
015900     EXIT.
016000*
016100*----------------------------------------------------------------*
016200 B100-SEARCH-LOOP.
016300*----------------------------------------------------------------*
016400     MOVE ZEROS TO WK-N-MATCH-COUNT.
016500     PERFORM C050-VALIDATE-REQUEST
016600         THRU C059-VALIDATE-REQUEST-EX.
016700*
016800     IF  WS-JOURNEY-DATE-VALID
016900         PERFORM D000-DERIVE-DAY-OF-WEEK
017000             THRU D099-DERIVE-DAY-OF-WEEK-EX
017100         PERFORM C100-DAY-FILTER
017200             THRU C199-DAY-FILTER-EX
017300             VARYING CKF-TRNM-IDX FROM 1 BY 1
017400             UNTIL CKF-TRNM-IDX > WK-N-SCAN-LIMIT
017500     ELSE
017550         DISPLAY "CKTSRCH - REQUEST REJECTED - BAD JOURNEY DATE"
017600     END-IF.
017700*
017800     MOVE WK-N-MATCH-COUNT TO WK-C-MATCH-COUNT-EDIT.
017900*
018000     PERFORM C000-READ-REQUEST
018100         THRU C099-READ-REQUEST-EX.
018200 B199-SEARCH-LOOP-EX.
018300     EXIT.
018400*
018500*----------------------------------------------------------------*
018600 C000-READ-REQUEST.
018700*----------------------------------------------------------------*
018800     READ CKT-SEARCH-REQUEST-FILE
018900         AT END
019000             MOVE "10" TO WK-C-FILE-STATUS
019100     END-READ.
019200 C099-READ-REQUEST-EX.
019300     EXIT.
019400*
019500*----------------------------------------------------------------*
019600 C050-VALIDATE-REQUEST.
019700*----------------------------------------------------------------*
019800*    REAL CALENDAR-DATE TEST (LEAP-YEAR AWARE DAYS-IN-MONTH) PLUS
019900*    THE NOT-BEFORE-TODAY RULE - BOTH DONE BY CKTDTVL, CKT047.
020000     MOVE REQ-JOURNEY-DATE  TO WK-C-REQ-DATE-NUM.
020100     MOVE REQ-JOURNEY-DATE  TO WK-DTVL-JOURNEY-DATE.
020200     MOVE WK-C-RUN-DATE-NUM TO WK-DTVL-SYSTEM-DATE.
020300     MOVE SPACES             TO WK-DTVL-DEPARTURE-TIME
020310                                 WK-DTVL-ARRIVAL-TIME.
020400     CALL "CKTDTVL" USING WK-DTVL.
020500*
020600     IF  WK-DTVL-DATE-IS-VALID
020700         MOVE "Y" TO WS-DATE-OK
020800     ELSE
020900         MOVE "N" TO WS-DATE-OK
021000     END-IF.
021500 C059-VALIDATE-REQUEST-EX.
021600     EXIT.
021700*
021800*----------------------------------------------------------------*
021900 D000-DERIVE-DAY-OF-WEEK.
022000*----------------------------------------------------------------*
022100     MOVE REQ-JOURNEY-DATE TO WK-DOWK-JOURNEY-DATE.
022200     CALL "CKTDOWK" USING WK-DOWK.
022300     COMPUTE WK-N-DAY-INDEX = WK-DOWK-DAY-OF-WEEK + 1.
022400 D099-DERIVE-DAY-OF-WEEK-EX.
022500     EXIT.
022600*
022700*----------------------------------------------------------------*
022800 C100-DAY-FILTER.
022900*----------------------------------------------------------------*
023000     IF  TRNM-T-RUNNING-DAYS (CKF-TRNM-IDX, WK-N-DAY-INDEX) = 1
023100         PERFORM C200-CLASS-FILTER
023200             THRU C299-CLASS-FILTER-EX
023300     END-IF.
023400 C199-DAY-FILTER-EX.
023500     EXIT.
023600*
023700*----------------------------------------------------------------*
023800 C200-CLASS-FILTER.
023900*----------------------------------------------------------------*
024000     IF  REQ-TRAVEL-CLASS = SPACES OR REQ-TRAVEL-CLASS = "ALL"
024100         MOVE "Y" TO WS-CLASS-OK
024200     ELSE
024300         MOVE "N" TO WS-CLASS-OK
024400         MOVE "N" TO WS-CLASS-MATCHED
024500         PERFORM C210-SCAN-CLASS-ENTRY
024600             THRU C219-SCAN-CLASS-ENTRY-EX
024700             VARYING WK-N-CLASS-SUB FROM 1 BY 1
024800             UNTIL WK-N-CLASS-SUB >
024900                 TRNM-T-CLASS-COUNT (CKF-TRNM-IDX)
025000             OR WS-CLASS-WAS-MATCHED
025100         IF  WS-CLASS-WAS-MATCHED
025200             MOVE "Y" TO WS-CLASS-OK
025300         END-IF
025400     END-IF.
025500*
025600     IF  WS-CLASS-FILTER-OK
025700         PERFORM D100-WRITE-RESULT
025800             THRU D199-WRITE-RESULT-EX
025900     END-IF.
026000 C299-CLASS-FILTER-EX.
026100     EXIT.
026200*
026300*----------------------------------------------------------------*
026400 C210-SCAN-CLASS-ENTRY.
026500*----------------------------------------------------------------*
026600     IF  TRNM-T-CLASS-CODE (CKF-TRNM-IDX, WK-N-CLASS-SUB)
026700             = REQ-TRAVEL-CLASS
026800         MOVE "Y" TO WS-CLASS-MATCHED
026900     END-IF.
027000 C219-SCAN-CLASS-ENTRY-EX.
027100     EXIT.
027200*
027300*----------------------------------------------------------------*
027400 D100-WRITE-RESULT.
027500*----------------------------------------------------------------*
027600     MOVE TRNM-T-TRAIN-NUMBER (CKF-TRNM-IDX)
027700                                 TO SRES-TRAIN-NUMBER.
027800     MOVE TRNM-T-TRAIN-NAME (CKF-TRNM-IDX)
027900                                 TO SRES-TRAIN-NAME.
028000     MOVE TRNM-T-DEPARTURE-TIME (CKF-TRNM-IDX)
028100                                 TO SRES-DEPARTURE-TIME.
028200     MOVE TRNM-T-ARRIVAL-TIME (CKF-TRNM-IDX)
028300                                 TO SRES-ARRIVAL-TIME.
028400     MOVE TRNM-T-DURATION (CKF-TRNM-IDX)
028500                                 TO SRES-DURATION.
028600     MOVE TRNM-T-DISTANCE-KM (CKF-TRNM-IDX)
028700                                 TO SRES-DISTANCE-KM.
028800     MOVE TRNM-T-CLASS-COUNT (CKF-TRNM-IDX)
028900                                 TO SRES-CLASS-COUNT.
028910*
028920*    CKT047 - RUN THIS TRAIN'S OWN DEPARTURE/ARRIVAL PAIR THROUGH
028930*    CKTDTVL FOR THE NEXT-DAY-ARRIVAL CHECK AND CARRY THE ANSWER
028940*    ON THE RESULT LINE - C050 ALREADY PROVED THE REQUEST DATE
028950*    ITSELF IS A REAL CALENDAR DATE, THIS CALL IS PER CANDIDATE.
028960     MOVE REQ-JOURNEY-DATE       TO WK-DTVL-JOURNEY-DATE.
028970     MOVE WK-C-RUN-DATE-NUM      TO WK-DTVL-SYSTEM-DATE.
028980     MOVE TRNM-T-DEPARTURE-TIME (CKF-TRNM-IDX)
028990                                 TO WK-DTVL-DEPARTURE-TIME.
029000     MOVE TRNM-T-ARRIVAL-TIME (CKF-TRNM-IDX)
029010                                 TO WK-DTVL-ARRIVAL-TIME.
029020     CALL "CKTDTVL" USING WK-DTVL.
029030     MOVE WK-DTVL-NEXT-DAY-FLAG  TO SRES-NEXT-DAY-FLAG.
029040     MOVE WK-DTVL-ARRIVAL-DATE   TO SRES-ARRIVAL-DATE.
029100*
029110*    THE TIMETABLE CARRIES NO STATION DATA OF ITS OWN - STAMP THE
029200*    CALLER'S REQUESTED FROM/TO ONTO THE RESULT LINE FOR DISPLAY.
029300     MOVE REQ-FROM-STATION       TO SRES-FROM-STATION.
029400     MOVE REQ-TO-STATION         TO SRES-TO-STATION.
029500*
029600     PERFORM D110-MOVE-RUNNING-DAYS
029700         THRU D119-MOVE-RUNNING-DAYS-EX
029800         VARYING WK-N-CLASS-SUB FROM 1 BY 1
029900         UNTIL WK-N-CLASS-SUB > 7.
030000*
030100     PERFORM D120-MOVE-CLASS-ENTRY
030200         THRU D129-MOVE-CLASS-ENTRY-EX
030300         VARYING WK-N-CLASS-SUB FROM 1 BY 1
030400         UNTIL WK-N-CLASS-SUB > 5.
030500*
030600     WRITE CKF-SRES-RECORD.
030700     ADD 1 TO WK-N-MATCH-COUNT.
030800 D199-WRITE-RESULT-EX.
030900     EXIT.
031000*
031100*----------------------------------------------------------------*
031200 D110-MOVE-RUNNING-DAYS.
031300*----------------------------------------------------------------*
031400     MOVE TRNM-T-RUNNING-DAYS (CKF-TRNM-IDX, WK-N-CLASS-SUB)
031500         TO SRES-RUNNING-DAYS (WK-N-CLASS-SUB).
031600 D119-MOVE-RUNNING-DAYS-EX.
031700     EXIT.
031800*
031900*----------------------------------------------------------------*
032000 D120-MOVE-CLASS-ENTRY.
032100*----------------------------------------------------------------*
032200     MOVE TRNM-T-CLASS-CODE (CKF-TRNM-IDX, WK-N-CLASS-SUB)
032300         TO SRES-CLASS-CODE (WK-N-CLASS-SUB).
032400     MOVE TRNM-T-CLASS-FARE (CKF-TRNM-IDX, WK-N-CLASS-SUB)
032500         TO SRES-CLASS-FARE (WK-N-CLASS-SUB).
032600     MOVE TRNM-T-CLASS-AVAIL-STATUS (CKF-TRNM-IDX, WK-N-CLASS-SUB)
032700         TO SRES-CLASS-AVAIL-STATUS (WK-N-CLASS-SUB).
032800     MOVE TRNM-T-CLASS-AVAIL-COUNT (CKF-TRNM-IDX, WK-N-CLASS-SUB)
032900         TO SRES-CLASS-AVAIL-COUNT (WK-N-CLASS-SUB).
033000     MOVE TRNM-T-CLASS-RAC-NUMBER (CKF-TRNM-IDX, WK-N-CLASS-SUB)
033100         TO SRES-CLASS-RAC-NUMBER (WK-N-CLASS-SUB).
033200     MOVE TRNM-T-CLASS-WL-NUMBER (CKF-TRNM-IDX, WK-N-CLASS-SUB)
033300         TO SRES-CLASS-WL-NUMBER (WK-N-CLASS-SUB).
033400 D129-MOVE-CLASS-ENTRY-EX.
033500     EXIT.
033600*
033700*----------------------------------------------------------------*
033800 Z000-CLOSE-FILES.
033900*----------------------------------------------------------------*
034000     CLOSE CKT-SEARCH-REQUEST-FILE
034100           CKT-SEARCH-RESULTS-FILE.
034200 Z099-CLOSE-FILES-EX.
034300     EXIT.
034400*
034500******************************************************************
034600*************** END OF PROGRAM SOURCE - CKTSRCH ****************
034700******************************************************************
