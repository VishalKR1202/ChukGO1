000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CKTPNRG.
000500 AUTHOR.         RAMRAO.
000600 INSTALLATION.   CHUKCHUKGO RESERVATIONS.
000700 DATE-WRITTEN.   07 FEB 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EITHER GENERATE A
001200*               NEW 10-DIGIT PNR NUMBER (FUNCTION=GENERATE) OR
001300*               TO VALIDATE THAT A CALLER-SUPPLIED CANDIDATE IS
001400*               A WELL FORMED 10-DIGIT PNR (FUNCTION=VALIDATE).
001500*               NO CHECKSUM IS CARRIED ON THE PNR - FORMAT ONLY.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* CKT007  07/02/1997 RAMRAO   - INITIAL BUILD                    CKT007
002100*----------------------------------------------------------------
002200* CKT021  11/03/1999 SSHETH   - REQ 1355 - WK-PNRG-FUNCTION       CKT021
002300*                    REPLACES A 1-CHAR SWITCH, SEE VBACU.CPYBK    CKT021
002400*                    HISTORY FOR THE SAME CHANGE ON THE SWIFT     CKT021
002500*                    SIDE                                        CKT021
002600*----------------------------------------------------------------
002700* CKT024  02/06/1999 BNARAYAN - REQ 1401 - PNR SEED NOW MIXES IN  CKT024
002800*                    THE CALL COUNTER AS WELL AS THE TIME-OF-DAY  CKT024
002900*                    CLOCK - TWO PNRS REQUESTED IN THE SAME       CKT024
003000*                    CENTISECOND WERE COMING OUT IDENTICAL        CKT024
003100*----------------------------------------------------------------
003110* CKT045  04/04/2001 BNARAYAN - REQ 1596 - REVIEWED AGAINST THE    CKT045
003120*                    GROWING PNR MASTER FOR COLLISION RATE, SEED   CKT045
003130*                    LOGIC UNCHANGED, SIGNED OFF                   CKT045
003140*----------------------------------------------------------------
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000*
004100***************
004200 DATA DIVISION.
004300***************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                          PIC X(24)        VALUE
004700     "** PROGRAM CKTPNRG   **".
004800*
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 77  WK-N-CALL-COUNTER              PIC 9(04) COMP VALUE 0.
005100*                                   BUMPED ON EVERY GENERATE CALL
005200*                                   WITHIN THIS RUN UNIT
005300*
005400 01  WK-C-TIME-OF-DAY                PIC 9(08).
005500*                                   HHMMSSHH FROM THE SYSTEM CLOCK
005600 01  WK-C-TIME-PARTS REDEFINES WK-C-TIME-OF-DAY.
005700     05  WK-N-TIME-HHMMSS            PIC 9(06).
005800     05  WK-N-TIME-HUNDREDTHS        PIC 9(02).
005900*
006000 01  WK-C-PNR-SEED-NUM               PIC 9(10).
006100 01  WK-C-PNR-SEED-ALPHA REDEFINES WK-C-PNR-SEED-NUM
006200                                     PIC X(10).
006300*                                   DEBUG/DISPLAY VIEW ONLY
006400*
006500 01  WK-N-WORK-AREA.
006600     05  WK-N-SEED-QUOT             PIC 9(10) COMP.
006700     05  WK-N-SEED-RANGE            PIC 9(10) COMP.
006800     05  WK-N-CAND-LENGTH           PIC 9(02) COMP.
006900     05  WK-N-CAND-SUB              PIC 9(02) COMP.
007000     05  FILLER                     PIC X(02).
007100*
007200 01  WK-C-CANDIDATE-CHAR            PIC X(01).
007300 01  WK-C-CANDIDATE-NUMERIC-TEST REDEFINES WK-C-CANDIDATE-CHAR
007400                                    PIC 9(01).
007500*
007600*****************
007700 LINKAGE SECTION.
007800*****************
007900 COPY CKFPNRG.
008000 EJECT
008100*******************************************
008200 PROCEDURE DIVISION USING WK-PNRG.
008300*******************************************
008400 MAIN-MODULE.
008500     MOVE "Y" TO WK-PNRG-VALID-FLAG.
008600     IF  WK-PNRG-GENERATE
008700         PERFORM A000-GENERATE-PNR
008800             THRU A099-GENERATE-PNR-EX
008900     ELSE
009000         PERFORM B000-VALIDATE-PNR
009100             THRU B099-VALIDATE-PNR-EX
009200     END-IF.
009300     GOBACK.
009400*
009500*----------------------------------------------------------------*
009600 A000-GENERATE-PNR.
009700*----------------------------------------------------------------*
009800     ADD 1 TO WK-N-CALL-COUNTER.
009900     IF  WK-N-CALL-COUNTER > 9999
010000         MOVE 1 TO WK-N-CALL-COUNTER
010100     END-IF.
010200*
010300     ACCEPT WK-C-TIME-OF-DAY FROM TIME.
010400*
010500     COMPUTE WK-C-PNR-SEED-NUM =
010600         (WK-N-TIME-HHMMSS * 10000)
010700         + (WK-N-TIME-HUNDREDTHS * 100)
010800         + (WK-N-CALL-COUNTER / 100).
010900*
011000*        FOLD THE SEED DOWN INTO THE 1000000000-9999999999 RANGE
011100*        SO THE FIRST DIGIT IS NEVER ZERO.
011200     DIVIDE WK-C-PNR-SEED-NUM BY 9000000000
011300         GIVING WK-N-SEED-QUOT
011400         REMAINDER WK-N-SEED-RANGE.
011500     COMPUTE WK-PNRG-PNR-NUMBER =
011600         1000000000 + WK-N-SEED-RANGE.
011700*
011800     MOVE "Y" TO WK-PNRG-VALID-FLAG.
011900 A099-GENERATE-PNR-EX.
012000     EXIT.
012100*
012200*----------------------------------------------------------------*
012300 B000-VALIDATE-PNR.
012400*----------------------------------------------------------------*
012500     MOVE "Y" TO WK-PNRG-VALID-FLAG.
012600     MOVE ZEROS TO WK-PNRG-PNR-NUMBER.
012700*
012800     MOVE 10 TO WK-N-CAND-LENGTH.
012900     IF  WK-PNRG-CANDIDATE (10:1) = SPACE
013000         MOVE "N" TO WK-PNRG-VALID-FLAG
013100         GO TO B099-VALIDATE-PNR-EX
013200     END-IF.
013300*
013400     PERFORM C100-TEST-ONE-DIGIT
013500         THRU C199-TEST-ONE-DIGIT-EX
013600         VARYING WK-N-CAND-SUB FROM 1 BY 1
013700         UNTIL WK-N-CAND-SUB > 10
013800            OR WK-PNRG-IS-INVALID.
013900*
014000     IF  WK-PNRG-IS-VALID
014100         MOVE WK-PNRG-CANDIDATE TO WK-PNRG-PNR-NUMBER
014200     END-IF.
014300 B099-VALIDATE-PNR-EX.
014400     EXIT.
014500*
014600*----------------------------------------------------------------*
014700 C100-TEST-ONE-DIGIT.
014800*----------------------------------------------------------------*
014900     MOVE WK-PNRG-CANDIDATE (WK-N-CAND-SUB:1)
015000         TO WK-C-CANDIDATE-CHAR.
015100     IF  WK-C-CANDIDATE-CHAR NOT NUMERIC
015200         MOVE "N" TO WK-PNRG-VALID-FLAG
015300     END-IF.
015400 C199-TEST-ONE-DIGIT-EX.
015500     EXIT.
015600*
015700******************************************************************
015800*************** END OF PROGRAM SOURCE - CKTPNRG ****************
015900******************************************************************
